000100*===============================================================*SO0100
000200*  COPYBOOK      SPOVRD                                        *SO0200
000300*  DESCRIPTION    CAPACITY OVERRIDE RECORD - ONE ROW PER OFFICE *SO0300
000400*                 HOLIDAY (KEYED BY WORK CALENDAR NAME) OR      *SO0400
000500*                 PERSONAL DAY OFF/OVERTIME (KEYED BY PERSON    *SO0500
000600*                 NAME).  USED BY SPCALC (OVRDD INPUT FILE) TO  *SO0600
000700*                 BUILD ITS SPOVRT SEARCH TABLE (SPCALC WS).    *SO0700
000800*---------------------------------------------------------------*SO0800
000900*  MAINTENANCE LOG                                              *SO0900
001000*  DATE      INIT  REQ NO   DESCRIPTION                         *SO1000
001100*  --------  ----  -------  -------------------------------    *SO1100
001200*  03/14/88  RFH   D-0118   ORIGINAL COPYBOOK.                  *SO1200
001300*  05/22/90  DKR   D-0177   CAPACITY-FACTOR WIDENED TO ALLOW    *SO1300
001400*                           OVERTIME FACTORS ABOVE 1.000.       *SO1400
001500*  06/19/98  TLO   Y2K-009  OVERRIDE-DATE CONFIRMED CENTURY-    *SO1500
001600*                           SAFE CCYYMMDD - NO CHANGE.          *SO1600
001700*===============================================================*SO1700
001800 01  SPOVRD-RECORD.                                              SO1800
001900     05  SPOVRD-OWNER                PIC X(30).                  SO1900
002000     05  SPOVRD-DATE                 PIC 9(08).                  SO2000
002100     05  SPOVRD-CAPACITY-FACTOR      PIC 9(01)V9(03).            SO2100
002200         88  SPOVRD-DAY-OFF             VALUE 0.000.             SO2200
002300         88  SPOVRD-NORMAL-DAY          VALUE 1.000.             SO2300
002400     05  FILLER                      PIC X(07).                  SO2400
