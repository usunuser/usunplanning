000100*===============================================================*SR0100
000200*  COPYBOOK      SPRULE                                        *SR0200
000300*  DESCRIPTION    CAPACITY BREAKDOWN RULE - ONE ROW PER BUCKET  *SR0300
000400*                 (FUNCTIONAL, SCRUM, RELEASE-MGMT,             *SR0400
000500*                 COLLABORATION, SUPPORT, ...).  USED BY SPCALC *SR0500
000600*                 (RULDD INPUT FILE) TO BUILD ITS SPRULT TABLE. *SR0600
000700*---------------------------------------------------------------*SR0700
000800*  MAINTENANCE LOG                                              *SR0800
000900*  DATE      INIT  REQ NO   DESCRIPTION                         *SR0900
001000*  --------  ----  -------  -------------------------------    *SR1000
001100*  04/02/88  RFH   D-0121   ORIGINAL COPYBOOK.                  *SR1100
001200*  08/30/93  DKR   D-0298   ADDED BUCKET-FORMULA SO PLANNERS    *SR1200
001300*                           CAN OVERRIDE A HARD-CODED PERCENT   *SR1300
001400*                           WITH AN ARITHMETIC EXPRESSION.      *SR1400
001500*===============================================================*SR1500
001600 01  SPRULE-RECORD.                                              SR1600
001700     05  SPRULE-BUCKET-NAME          PIC X(20).                  SR1700
001800     05  SPRULE-BUCKET-PERCENT       PIC 9(02)V9(03).            SR1800
001900     05  SPRULE-BUCKET-FORMULA       PIC X(60).                  SR1900
002000     05  FILLER                      PIC X(01).                  SR2000
