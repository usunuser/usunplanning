000100*===============================================================*SP0100
000200*  COPYBOOK      SPPERS                                        *SP0200
000300*  DESCRIPTION    SPRINT PERSON CAPACITY RECORD - ONE ROW PER   *SP0300
000400*                 TEAM MEMBER PER SPRINT, WITH THE 5-BUCKET     *SP0400
000500*                 CAPACITY BREAKDOWN CARRIED IN PARALLEL        *SP0500
000600*                 OCCURS ARRAYS.  WRITTEN BY SPCALC (PERDD      *SP0600
000700*                 OUTPUT FILE), READ BACK BY SPAVAIL (PERDD     *SP0700
000800*                 INPUT FILE).                                  *SP0800
000900*---------------------------------------------------------------*SP0900
001000*  MAINTENANCE LOG                                              *SP1000
001100*  DATE      INIT  REQ NO   DESCRIPTION                         *SP1100
001200*  --------  ----  -------  -------------------------------    *SP1200
001300*  04/02/88  RFH   D-0121   ORIGINAL COPYBOOK - 3 BUCKETS.      *SP1300
001400*  08/30/93  DKR   D-0298   WIDENED TO 5 BUCKETS (RELEASE-MGMT  *SP1400
001500*                           AND SUPPORT ADDED).                 *SP1500
001600*  06/19/98  TLO   Y2K-009  NO CCYYMMDD FIELDS ON THIS RECORD - *SP1600
001700*                           REVIEWED, NO CHANGE REQUIRED.       *SP1700
001800*===============================================================*SP1800
001900 01  SPPERS-RECORD.                                              SP1900
002000     05  SPPERS-SPRINT-NAME          PIC X(30).                  SP2000
002100     05  SPPERS-MEMBER-NAME          PIC X(30).                  SP2100
002200     05  SPPERS-TEAM-NAME            PIC X(30).                  SP2200
002300     05  SPPERS-AVAILABLE-WORK-DAYS  PIC 9(03)V9(02).            SP2300
002400     05  SPPERS-TOTAL-VELOCITY       PIC 9(03)V9(02).            SP2400
002500     05  SPPERS-BUCKET OCCURS 5 TIMES                            SP2500
002600             INDEXED BY SPPERS-BKT-IDX.                           SP2600
002700         10  SPPERS-BUCKET-NAME      PIC X(20).                  SP2700
002800         10  SPPERS-BUCKET-MAN-DAYS  PIC 9(03)V9(02).            SP2800
002900         10  SPPERS-BUCKET-VELOCITY  PIC 9(03)V9(02).            SP2900
003000     05  FILLER                      PIC X(41).                  SP3000
