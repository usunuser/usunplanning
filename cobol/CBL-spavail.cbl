000100*****************************************************************AV0100
000200* PROGRAM NAME:    SPAVAIL                                       AV0200
000300* ORIGINAL AUTHOR: R. F. HALVORSEN                                AV0300
000400*                                                                 AV0400
000500* MAINTENANCE LOG                                                 AV0500
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT               AV0600
000700* --------  --------------  ------------------------------       AV0700
000800* 04/02/88  R. HALVORSEN    CREATED FOR CAPACITY PLANNING         AV0800
000900*                           CONVERSION PROJECT (REQ D-0121).      AV0900
001000*                           ROLLS SPCALC'S PER-PERSON EXTRACT     AV1000
001100*                           UP TO ONE AVAILABLE-VELOCITY FIGURE   AV1100
001200*                           PER TEAM PER SPRINT.                  AV1200
001300* 08/30/93  D. K. RASMUSSEN D-0298 - ONLY THE FUNCTIONAL BUCKET   AV1300
001400*                           COUNTS TOWARD TEAM AVAILABLE          AV1400
001500*                           VELOCITY.  SCRUM MASTERS WERE ADDING  AV1500
001600*                           ALL 5 BUCKETS AND OVER-COMMITTING     AV1600
001700*                           THE TEAM'S SPRINT.                    AV1700
001800* 06/19/98  T. OKONKWO      Y2K-009 - NO DATE FIELDS TOUCHED BY   AV1800
001900*                           THIS PROGRAM - REVIEWED, NO CHANGE.   Y2K-009AV1900
002000* 09/07/04  J. MERCADO      D-0503 - COMBINED FILE-STATUS CHECK   D-0503AV2000
002100*                           ADDED SO OPERATIONS SEES ONE MESSAGE  D-0503AV2100
002200*                           INSTEAD OF FIVE WHEN BOTH FILES ARE   D-0503AV2200
002300*                           FINE.                                 D-0503AV2300
002400*****************************************************************AV2400
002500 IDENTIFICATION DIVISION.                                        AV2500
002600 PROGRAM-ID.     SPAVAIL.                                        AV2600
002700 AUTHOR.         R. F. HALVORSEN.                                 AV2700
002800 INSTALLATION.   SOFTWARE DELIVERY DATA CENTER.                   AV2800
002900 DATE-WRITTEN.   04/02/88.                                       AV2900
003000 DATE-COMPILED.                                                   AV3000
003100 SECURITY.       NON-CONFIDENTIAL.                                AV3100
003200*---------------------------------------------------------------*AV3200
003300* SPRINT TEAM AVAILABILITY AGGREGATION.  READS SPCALC'S PER-     *AV3300
003400* PERSON EXTRACT (ASSUMED PRESENTED IN TEAM-NAME ORDER) AND      *AV3400
003500* CONTROL-BREAKS ON TEAM-NAME, SUMMING ONLY THE FUNCTIONAL       *AV3500
003600* BUCKET VELOCITY FOR EACH TEAM MEMBER INTO ONE AVAILABLE-       *AV3600
003700* VELOCITY FIGURE PER TEAM.  A TEAM WITH NO MEMBER ROWS ON THE   *AV3700
003800* INPUT NEVER SURFACES HERE AND SIMPLY GETS NO ROW ON THE        *AV3800
003900* OUTPUT - THERE IS NOTHING TO BREAK ON.  OUTPUT FEEDS SPALLOC.  *AV3900
004000*---------------------------------------------------------------*AV4000
004100 ENVIRONMENT DIVISION.                                            AV4100
004200*---------------------------------------------------------------*AV4200
004300 CONFIGURATION SECTION.                                           AV4300
004400*---------------------------------------------------------------*AV4400
004500 SOURCE-COMPUTER. IBM-3081.                                       AV4500
004600 OBJECT-COMPUTER. IBM-3081.                                       AV4600
004700 SPECIAL-NAMES.                                                   AV4700
004800     C01 IS TOP-OF-FORM.                                         AV4800
004900*---------------------------------------------------------------*AV4900
005000 INPUT-OUTPUT SECTION.                                            AV5000
005100*---------------------------------------------------------------*AV5100
005200 FILE-CONTROL.                                                    AV5200
005300     SELECT PERSON-CAPACITY-FILE ASSIGN TO PERDD                  AV5300
005400         ORGANIZATION IS LINE SEQUENTIAL                         AV5400
005500         FILE STATUS  IS PERSON-FILE-STATUS.                     AV5500
005600*                                                                 AV5600
005700     SELECT TEAM-AVAILABILITY-FILE ASSIGN TO TAVDD                AV5700
005800         ORGANIZATION IS LINE SEQUENTIAL                         AV5800
005900         FILE STATUS  IS TEAM-FILE-STATUS.                       AV5900
006000*===============================================================*AV6000
006100 DATA DIVISION.                                                   AV6100
006200 FILE SECTION.                                                    AV6200
006300*---------------------------------------------------------------*AV6300
006400 FD  PERSON-CAPACITY-FILE.                                        AV6400
006500     COPY SPPERS.                                                 AV6500
006600*---------------------------------------------------------------*AV6600
006700 FD  TEAM-AVAILABILITY-FILE.                                      AV6700
006800     COPY SPTEAM.                                                 AV6800
006900*===============================================================*AV6900
007000 WORKING-STORAGE SECTION.                                         AV7000
007100*---------------------------------------------------------------*AV7100
007200* FILE STATUS SWITCHES.  BOTH STATUS FIELDS ARE ALSO GROUPED     *AV7200
007300* UNDER ONE 4-BYTE REDEFINES SO 1000-OPEN-FILES CAN TEST BOTH    *AV7300
007400* WITH A SINGLE COMPARISON WHEN THE COMMON CASE (BOTH '00') IS   *AV7400
007500* ALL IT NEEDS TO KNOW.                                          *AV7500
007600*---------------------------------------------------------------*AV7600
007700 01  WS-FILE-STATUSES.                                            AV7700
007800     05  PERSON-FILE-STATUS      PIC X(02).                      AV7800
007900         88  PERSON-FILE-OK         VALUE '00'.                  AV7900
008000         88  PERSON-EOF             VALUE '10'.                  AV8000
008100     05  TEAM-FILE-STATUS        PIC X(02).                      AV8100
008200         88  TEAM-FILE-OK           VALUE '00'.                  AV8200
008300 01  WS-FILE-STATUSES-COMBINED REDEFINES WS-FILE-STATUSES         AV8300
008400         PIC X(04).                                               AV8400
008500     88  WS-ALL-FILES-OK            VALUE '0000'.                AV8500
008600*---------------------------------------------------------------*AV8600
008700* CONTROL-BREAK KEY.  SPRINT-NAME AND TEAM-NAME ARE HELD AS ONE  *AV8700
008800* GROUP SO THE WHOLE COMPOUND KEY CAN BE SAVED IN ONE MOVE AND   *AV8800
008900* TESTED IN ONE COMPARISON, EVEN THOUGH THE ACTUAL BREAK IS ON   *AV8900
009000* TEAM-NAME ONLY (ONE SPRINT PER RUN).                            AV9000
009100*---------------------------------------------------------------*AV9100
009200 01  WS-BREAK-KEY-FIELDS.                                         AV9200
009300     05  WS-BREAK-SPRINT-NAME    PIC X(30).                      AV9300
009400     05  WS-BREAK-TEAM-NAME      PIC X(30).                      AV9400
009500 01  WS-BREAK-KEY-COMBINED REDEFINES WS-BREAK-KEY-FIELDS          AV9500
009600         PIC X(60).                                                AV9600
009700*---------------------------------------------------------------*AV9700
009800* CURRENT TEAM NAME, SPLIT SO THE RUN-PROGRESS CONSOLE MESSAGE   *AV9800
009900* CAN SHOW JUST THE FIRST HALF WHEN THE FULL 30 BYTES WOULD RUN  *AV9900
010000* PAST THE OPERATOR CONSOLE'S 80-COLUMN LINE.                     AV10000
010100*---------------------------------------------------------------*AV10100
010200 01  WS-CURRENT-TEAM-NAME        PIC X(30).                       AV10200
010300 01  WS-CURRENT-TEAM-NAME-SPLIT REDEFINES WS-CURRENT-TEAM-NAME.   AV10300
010400     05  WS-TEAM-NAME-FIRST-HALF PIC X(15).                       AV10400
010500     05  WS-TEAM-NAME-LAST-HALF  PIC X(15).                       AV10500
010600*---------------------------------------------------------------*AV10600
010700 01  WS-TEAM-AVAILABLE-VELOCITY  PIC S9(05)V9(02) COMP VALUE 0.   AV10700
010800 01  WS-BKT-IDX                  PIC S9(02) COMP VALUE 0.        AV10800
010900 01  WS-PERSON-COUNT             PIC S9(05) COMP VALUE 0.        AV10900
011000 01  WS-TEAM-COUNT               PIC S9(05) COMP VALUE 0.        AV11000
011100 01  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.             AV11100
011200     88  WS-FIRST-RECORD            VALUE 'Y'.                   AV11200
011300*===============================================================*AV11300
012000 PROCEDURE DIVISION.                                              AV12000
012100*---------------------------------------------------------------*AV12100
012200 0000-MAIN-PARAGRAPH.                                             AV12200
012300*---------------------------------------------------------------*AV12300
012400     PERFORM 1000-OPEN-FILES.                                    AV12400
012500     PERFORM 1100-READ-PERSON-RECORD.                            AV12500
012600     PERFORM 2000-PROCESS-PERSON-CAPACITY                        AV12600
012700         UNTIL PERSON-EOF.                                        AV12700
012800     IF NOT WS-FIRST-RECORD                                       AV12800
012900         PERFORM 2900-WRITE-TEAM-AVAILABILITY                    AV12900
013000     END-IF.                                                      AV13000
013100     DISPLAY 'SPAVAIL - PERSON ROWS READ:  ' WS-PERSON-COUNT.     AV13100
013200     DISPLAY 'SPAVAIL - TEAM ROWS WRITTEN: ' WS-TEAM-COUNT.       AV13200
013300     PERFORM 9000-CLOSE-FILES.                                   AV13300
013400     GOBACK.                                                     AV13400
013500*---------------------------------------------------------------*AV13500
013600 1000-OPEN-FILES.                                                 AV13600
013700*---------------------------------------------------------------*AV13700
013800     OPEN INPUT  PERSON-CAPACITY-FILE.                           AV13800
013900     OPEN OUTPUT TEAM-AVAILABILITY-FILE.                         AV13900
014000     IF WS-ALL-FILES-OK                                          AV14000
014100         CONTINUE                                                 AV14100
014200     ELSE                                                         AV14200
014300         DISPLAY 'SPAVAIL - FILE OPEN ERROR - PERSON: '           AV14300
014400             PERSON-FILE-STATUS ' TEAM: ' TEAM-FILE-STATUS        AV14400
014500     END-IF.                                                      AV14500
014600*---------------------------------------------------------------*AV14600
014700 1100-READ-PERSON-RECORD.                                         AV14700
014800*---------------------------------------------------------------*AV14800
014900     READ PERSON-CAPACITY-FILE                                    AV14900
015000         AT END     SET PERSON-EOF TO TRUE                        AV15000
015100         NOT AT END ADD 1 TO WS-PERSON-COUNT                     AV15100
015200     END-READ.                                                    AV15200
015300*---------------------------------------------------------------*AV15300
015400 2000-PROCESS-PERSON-CAPACITY.                                    AV15400
015500*---------------------------------------------------------------*AV15500
015600     IF WS-FIRST-RECORD                                           AV15600
015700         PERFORM 2800-START-NEW-TEAM                             AV15700
015800     ELSE                                                         AV15800
015900         IF SPPERS-TEAM-NAME NOT = WS-BREAK-TEAM-NAME             AV15900
016000             PERFORM 2900-WRITE-TEAM-AVAILABILITY                AV16000
016100             PERFORM 2800-START-NEW-TEAM                          AV16100
016200         END-IF                                                   AV16200
016300     END-IF.                                                      AV16300
016400     PERFORM 2100-ACCUMULATE-FUNCTIONAL-VELOCITY.                AV16400
016500     PERFORM 1100-READ-PERSON-RECORD.                            AV16500
016600*---------------------------------------------------------------*AV16600
016700 2100-ACCUMULATE-FUNCTIONAL-VELOCITY.                             AV16700
016800*---------------------------------------------------------------*AV16800
016900     PERFORM 2110-ADD-ONE-BUCKET                                  AV16900
017000         VARYING WS-BKT-IDX FROM 1 BY 1                          AV17000
017100         UNTIL WS-BKT-IDX > 5.                                    AV17100
017200*---------------------------------------------------------------*AV17200
017300 2110-ADD-ONE-BUCKET.                                             AV17300
017400*---------------------------------------------------------------*AV17400
017500     IF SPPERS-BUCKET-NAME (WS-BKT-IDX) = 'FUNCTIONAL'            AV17500
017600         ADD SPPERS-BUCKET-VELOCITY (WS-BKT-IDX)                  AV17600
017700             TO WS-TEAM-AVAILABLE-VELOCITY                        AV17700
017800     END-IF.                                                      AV17800
017900*---------------------------------------------------------------*AV17900
018000 2800-START-NEW-TEAM.                                             AV18000
018100*---------------------------------------------------------------*AV18100
018200     MOVE 'N'                 TO WS-FIRST-RECORD-SW.              AV18200
018300     MOVE SPPERS-SPRINT-NAME  TO WS-BREAK-SPRINT-NAME.            AV18300
018400     MOVE SPPERS-TEAM-NAME    TO WS-BREAK-TEAM-NAME.              AV18400
018500     MOVE SPPERS-TEAM-NAME    TO WS-CURRENT-TEAM-NAME.            AV18500
018600     MOVE 0                   TO WS-TEAM-AVAILABLE-VELOCITY.      AV18600
018700     DISPLAY 'SPAVAIL - TEAM: ' WS-TEAM-NAME-FIRST-HALF.          AV18700
018800*---------------------------------------------------------------*AV18800
018900 2900-WRITE-TEAM-AVAILABILITY.                                    AV18900
019000*---------------------------------------------------------------*AV19000
019100     MOVE SPACES              TO SPTEAM-RECORD.                  AV19100
019200     MOVE WS-BREAK-SPRINT-NAME TO SPTEAM-SPRINT-NAME.             AV19200
019300     MOVE WS-BREAK-TEAM-NAME  TO SPTEAM-TEAM-NAME.                AV19300
019400     MOVE WS-TEAM-AVAILABLE-VELOCITY                              AV19400
019500          TO SPTEAM-AVAILABLE-VELOCITY.                          AV19500
019600     WRITE SPTEAM-RECORD.                                         AV19600
019700     ADD 1                    TO WS-TEAM-COUNT.                  AV19700
019800*---------------------------------------------------------------*AV19800
019900 9000-CLOSE-FILES.                                                AV19900
020000*---------------------------------------------------------------*AV20000
020100     CLOSE PERSON-CAPACITY-FILE                                   AV20100
020200           TEAM-AVAILABILITY-FILE.                                AV20200
