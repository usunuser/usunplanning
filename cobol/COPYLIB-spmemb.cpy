000100*===============================================================*SP0100
000200*  COPYBOOK      SPMEMB                                        *SP0200
000300*  DESCRIPTION    TEAM MEMBER MASTER RECORD - ONE ROW PER       *SP0300
000400*                 PERSON ASSIGNED TO A DELIVERY TEAM.  USED BY  *SP0400
000500*                 SPCALC (TEAM-MEMBER INPUT FILE, MEMDD).       *SP0500
000600*---------------------------------------------------------------*SP0600
000700*  MAINTENANCE LOG                                              *SP0700
000800*  DATE      INIT  REQ NO   DESCRIPTION                         *SP0800
000900*  --------  ----  -------  -------------------------------    *SP0900
001000*  03/14/88  RFH   D-0118   ORIGINAL COPYBOOK - CAPACITY        *SP1000
001100*                           PLANNING CONVERSION PROJECT.        *SP1100
001200*  11/02/91  RFH   D-0244   ADDED WORK-CALENDAR-NAME SO OFFICE  *SP1200
001300*                           HOLIDAYS CAN BE MATCHED PER MEMBER. *SP1300
001400*  06/19/98  TLO   Y2K-009  CCYYMMDD DATES CONFIRMED CENTURY-   *SP1400
001500*                           SAFE FOR YEAR 2000 - NO CHANGE.     *SP1500
001600*  09/07/04  JMR   D-0503   REVIEWED ROLE-CODE VALUES AGAINST   *SP1600
001700*                           HR JOB-CLASS TABLE - NO CHANGE.     *SP1700
001800*===============================================================*SP1800
001900 01  SPMEMB-RECORD.                                              SP1900
002000     05  SPMEMB-MEMBER-NAME          PIC X(30).                  SP2000
002100     05  SPMEMB-PERSON-NAME          PIC X(30).                  SP2100
002200     05  SPMEMB-TEAM-NAME            PIC X(30).                  SP2200
002300     05  SPMEMB-ROLE-CODE            PIC X(20).                  SP2300
002400         88  SPMEMB-ROLE-DEV-ENGR       VALUE 'DEV-ENGINEER'.    SP2400
002500         88  SPMEMB-ROLE-TEST-MANUAL    VALUE                    SP2500
002600             'TEST-ENGINEER-MANUAL'.                             SP2600
002700         88  SPMEMB-ROLE-TEST-AUTO      VALUE                    SP2700
002800             'TEST-ENGINEER-AUTOMATION'.                         SP2800
002900         88  SPMEMB-ROLE-ARCHITECT      VALUE 'ARCHITECT'.       SP2900
003000         88  SPMEMB-ROLE-PRODUCT-OWNER  VALUE 'PRODUCT-OWNER'.   SP3000
003100         88  SPMEMB-ROLE-PROJECT-MGR    VALUE 'PROJECT-MANAGER'. SP3100
003200         88  SPMEMB-ROLE-TECH-LEAD      VALUE 'TECH-LEAD'.       SP3200
003300         88  SPMEMB-ROLE-TEST-LEAD      VALUE 'TEST-LEAD'.       SP3300
003400         88  SPMEMB-ROLE-SCRUM-MASTER   VALUE 'SCRUM-MASTER'.    SP3400
003500         88  SPMEMB-ROLE-DEVOPS         VALUE 'DEVOPS'.          SP3500
003600     05  SPMEMB-BASE-VELOCITY        PIC 9(03)V9(02).            SP3600
003700     05  SPMEMB-CAPACITY-FACTOR      PIC 9(01)V9(03).            SP3700
003800     05  SPMEMB-WORK-CALENDAR-NAME   PIC X(30).                  SP3800
003900     05  SPMEMB-START-DATE           PIC 9(08).                  SP3900
004000     05  SPMEMB-END-DATE             PIC 9(08).                  SP4000
004100         88  SPMEMB-STILL-ACTIVE        VALUE 99999999.          SP4100
004200     05  FILLER                      PIC X(10).                  SP4200
