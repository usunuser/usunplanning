000100*****************************************************************SC0100
000200* PROGRAM NAME:    SPCALC                                       SC0200
000300* ORIGINAL AUTHOR: R. F. HALVORSEN                              SC0300
000400*                                                                SC0400
000500* MAINTENANCE LOG                                                SC0500
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT              SC0600
000700* --------  --------------  ------------------------------      SC0700
000800* 03/14/88  R. HALVORSEN    CREATED FOR CAPACITY PLANNING        SC0800
000900*                           CONVERSION PROJECT (REQ D-0118).     SC0900
001000*                           REPLACES THE MANUAL SPREADSHEET      SC1000
001100*                           THE SCRUM MASTERS WERE KEEPING.      SC1100
001200* 11/02/91  R. HALVORSEN    D-0244 - OFFICE HOLIDAY OVERRIDE     SC1200
001300*                           NOW CHECKED BEFORE THE PERSONAL      SC1300
001400*                           OVERRIDE, NOT AFTER.  A DEVELOPER    SC1400
001500*                           OUT SICK ON A COMPANY HOLIDAY WAS    SC1500
001600*                           GETTING DOUBLE-DINGED.               SC1600
001700* 08/30/93  D. K. RASMUSSEN D-0298 - CAPACITY-BREAKDOWN-RULE     SC1700
001800*                           MAY NOW CARRY AN ARITHMETIC FORMULA  SC1800
001900*                           INSTEAD OF A FLAT PERCENT.  CALLS    SC1900
002000*                           NEW SUBPROGRAM SPXPARSE.             SC2000
002100* 06/19/98  T. OKONKWO      Y2K-009 - CONFIRMED ALL DATE MATH    SC2100
002200*                           BELOW USES FULL 4-DIGIT CCYYMMDD     Y2K-009SC2200
002300*                           YEARS THROUGHOUT (ZELLER WORK AREA   Y2K-009SC2300
002400*                           AND THE INCREMENT-DATE LOGIC).  NO   Y2K-009SC2400
002500*                           WINDOWING NEEDED.                    Y2K-009SC2500
002600* 09/07/04  J. MERCADO      D-0503 - ROUNDED TOTAL-VELOCITY AND  D-0503SC2600
002700*                           EACH BUCKET FIGURE TO 2 DECIMALS ON  D-0503SC2700
002800*                           WRITE; AUDIT HAD BEEN SEEING A       D-0503SC2800
002900*                           THIRD DECIMAL SNEAK INTO THE REPORT. D-0503SC2900
003000*****************************************************************SC3000
003100 IDENTIFICATION DIVISION.                                       SC3100
003200 PROGRAM-ID.     SPCALC.                                        SC3200
003300 AUTHOR.         R. F. HALVORSEN.                                SC3300
003400 INSTALLATION.   SOFTWARE DELIVERY DATA CENTER.                  SC3400
003500 DATE-WRITTEN.   03/14/88.                                      SC3500
003600 DATE-COMPILED.                                                  SC3600
003700 SECURITY.       NON-CONFIDENTIAL.                               SC3700
003800*---------------------------------------------------------------*SC3800
003900* SPRINT PERSON CAPACITY CALCULATION.  FOR THE ONE SPRINT ON    *SC3900
004000* THE SPRINT INPUT FILE, WALKS EVERY TEAM MEMBER WHOSE TOUR OF  *SC4000
004100* DUTY OVERLAPS THE SPRINT WINDOW DAY BY DAY, NETS OUT OFFICE   *SC4200
004200* HOLIDAYS AND PERSONAL DAYS OFF/OVERTIME, CONVERTS THE NET     *SC4200
004300* WORK-DAYS INTO STORY-POINT VELOCITY, AND SPLITS BOTH ACROSS   *SC4300
004400* THE CONFIGURED CAPACITY-BREAKDOWN BUCKETS.  OUTPUT FEEDS      *SC4400
004500* SPAVAIL (TEAM ROLL-UP) AND, TRANSITIVELY, SPALLOC (ALLOCATIONSC4500
004600* VARIANCE REPORT).                                             *SC4600
004700*---------------------------------------------------------------*SC4700
004800 ENVIRONMENT DIVISION.                                          SC4800
004900*---------------------------------------------------------------*SC4900
005000 CONFIGURATION SECTION.                                          SC5000
005100*---------------------------------------------------------------*SC5100
005200 SOURCE-COMPUTER. IBM-3081.                                      SC5200
005300 OBJECT-COMPUTER. IBM-3081.                                      SC5300
005400 SPECIAL-NAMES.                                                  SC5400
005500     C01 IS TOP-OF-FORM.                                        SC5500
005600*---------------------------------------------------------------*SC5600
005700 INPUT-OUTPUT SECTION.                                           SC5700
005800*---------------------------------------------------------------*SC5800
005900 FILE-CONTROL.                                                   SC5900
006000     SELECT SPRINT-FILE ASSIGN TO SPRDD                         SC6000
006100         ORGANIZATION IS LINE SEQUENTIAL                        SC6100
006200         FILE STATUS  IS SPRINT-FILE-STATUS.                    SC6200
006300*                                                                SC6300
006400     SELECT TEAM-MEMBER-FILE ASSIGN TO MEMDD                    SC6400
006500         ORGANIZATION IS LINE SEQUENTIAL                        SC6500
006600         FILE STATUS  IS MEMBER-FILE-STATUS.                    SC6600
006700*                                                                SC6700
006800     SELECT CAPACITY-OVERRIDE-FILE ASSIGN TO OVRDD               SC6800
006900         ORGANIZATION IS LINE SEQUENTIAL                        SC6900
007000         FILE STATUS  IS OVERRIDE-FILE-STATUS.                  SC7000
007100*                                                                SC7100
007200     SELECT CAPACITY-RULE-FILE ASSIGN TO RULDD                  SC7200
007300         ORGANIZATION IS LINE SEQUENTIAL                        SC7300
007400         FILE STATUS  IS RULE-FILE-STATUS.                      SC7400
007500*                                                                SC7500
007600     SELECT PERSON-CAPACITY-FILE ASSIGN TO PERDD                 SC7600
007700         ORGANIZATION IS LINE SEQUENTIAL                        SC7700
007800         FILE STATUS  IS PERSON-FILE-STATUS.                    SC7800
007900*===============================================================*SC7900
008000 DATA DIVISION.                                                  SC8000
008100 FILE SECTION.                                                   SC8100
008200*---------------------------------------------------------------*SC8200
008300 FD  SPRINT-FILE.                                                SC8300
008400     COPY SPSPRN.                                                SC8400
008500*---------------------------------------------------------------*SC8500
008600 FD  TEAM-MEMBER-FILE.                                           SC8600
008700     COPY SPMEMB.                                                SC8700
008800*---------------------------------------------------------------*SC8800
008900 FD  CAPACITY-OVERRIDE-FILE.                                     SC8900
009000     COPY SPOVRD.                                                SC9000
009100*---------------------------------------------------------------*SC9100
009200 FD  CAPACITY-RULE-FILE.                                         SC9200
009300     COPY SPRULE.                                                SC9300
009400*---------------------------------------------------------------*SC9400
009500 FD  PERSON-CAPACITY-FILE.                                       SC9500
009600     COPY SPPERS.                                                SC9600
009700*===============================================================*SC9700
010000 WORKING-STORAGE SECTION.                                        SC10000
010100*---------------------------------------------------------------*SC10100
010200 01  WS-FILE-STATUS-SWITCHES.                                    SC10200
010300     05  SPRINT-FILE-STATUS      PIC X(02).                     SC10300
010400         88  SPRINT-FILE-OK         VALUE '00'.                 SC10400
010500         88  SPRINT-FILE-EOF        VALUE '10'.                 SC10500
010600     05  MEMBER-FILE-STATUS      PIC X(02).                     SC10600
010700         88  MEMBER-FILE-OK         VALUE '00'.                 SC10700
010800         88  MEMBER-EOF             VALUE '10'.                 SC10800
010900     05  OVERRIDE-FILE-STATUS    PIC X(02).                     SC10900
011000         88  OVERRIDE-FILE-OK       VALUE '00'.                 SC11000
011100         88  OVERRIDE-EOF           VALUE '10'.                 SC11100
011200     05  RULE-FILE-STATUS        PIC X(02).                     SC11200
011300         88  RULE-FILE-OK           VALUE '00'.                 SC11300
011400         88  RULE-EOF               VALUE '10'.                 SC11400
011500     05  PERSON-FILE-STATUS      PIC X(02).                     SC11500
011600         88  PERSON-FILE-OK         VALUE '00'.                 SC11600
011700*---------------------------------------------------------------*SC11700
011800* SPRINT WINDOW, HELD SEPARATELY FROM THE FD RECORD SINCE IT IS *SC11800
011900* REFERENCED FOR EVERY TEAM-MEMBER ROW PROCESSED THIS RUN.      *SC11900
012000*---------------------------------------------------------------*SC12000
012100 01  WS-SPRINT-NAME              PIC X(30).                      SC12100
012200 01  WS-SPRINT-START-DATE        PIC 9(08).                      SC12200
012300 01  WS-SPRINT-END-DATE          PIC 9(08).                      SC12300
012400 01  WS-STD-WORK-DAYS            PIC S9(03) COMP VALUE 0.        SC12400
012500*---------------------------------------------------------------*SC12500
012600* CAPACITY-OVERRIDE SEARCH TABLE (SPOVRT), LOADED ONCE FROM     *SC12600
012700* CAPACITY-OVERRIDE-FILE.  NOT ASSUMED SORTED OR DE-DUPLICATED  *SC12700
012800* - 4400-FIND-CAPACITY-OVERRIDE SCANS IT LINEARLY, FIRST MATCH  *SC12800
012900* WINS - SAME RULE THE OFFICE HAS ALWAYS RUN OVERRIDES BY.       SC12900
013000* NO SHORTCUT SEARCH, FULL TABLE SCAN EVERY TIME.                SC13000
013100*---------------------------------------------------------------*SC13100
013200 01  SPOVRT-TABLE.                                                SC13200
013300     05  SPOVRT-ENTRY-COUNT      PIC S9(04) COMP VALUE 0.        SC13300
013400     05  SPOVRT-ENTRY OCCURS 0 TO 3000 TIMES                     SC13400
013500             DEPENDING ON SPOVRT-ENTRY-COUNT                     SC13500
013600             INDEXED BY SPOVRT-IDX.                               SC13600
013700         10  SPOVRT-OWNER        PIC X(30).                      SC13700
013800         10  SPOVRT-DATE         PIC 9(08).                      SC13800
013900         10  SPOVRT-CAPACITY-FACTOR PIC 9(01)V9(03).             SC13900
014000*---------------------------------------------------------------*SC14000
014100* CAPACITY-BREAKDOWN-RULE TABLE (SPRULT), LOADED ONCE, APPLIED  *SC14100
014200* IN THE ORDER READ.  FIXED AT 5 ENTRIES TO MATCH THE OCCURS 5  *SC14200
014300* BUCKET ARRAY ON SPPERS-RECORD.                                *SC14300
014400*---------------------------------------------------------------*SC14400
014500 01  SPRULT-TABLE.                                                SC14500
014600     05  SPRULT-ENTRY-COUNT      PIC S9(02) COMP VALUE 0.        SC14600
014700     05  SPRULT-ENTRY OCCURS 5 TIMES                             SC14700
014800             INDEXED BY SPRULT-IDX.                               SC14800
014900         10  SPRULT-BUCKET-NAME  PIC X(20).                      SC14900
015000         10  SPRULT-BUCKET-PERCENT PIC 9(02)V9(03).              SC15000
015200*---------------------------------------------------------------*SC15200
015300* CALL/USING AREA FOR SPXPARSE (BUCKET-FORMULA OVERRIDE).       *SC15300
015400*---------------------------------------------------------------*SC15400
015500 01  WS-PARSE-AREA.                                              SC15500
015600     COPY SPXLNK.                                                SC15600
015700*---------------------------------------------------------------*SC15700
015800* DATE WORK AREA.  THREE INDEPENDENT REDEFINES GIVE US A        *SC15800
015900* YYYY/MM/DD VIEW OF THE WALKING DATE, THE INTERSECTION START   *SC15900
016000* AND THE INTERSECTION END, WITHOUT SHARING STORAGE BETWEEN     *SC16000
016100* THEM (THE WALK ADVANCES THE FIRST WHILE THE OTHER TWO STAY    *SC16100
016200* FIXED FOR THE DURATION OF ONE MEMBER'S DAY-WALK).             *SC16200
016300*---------------------------------------------------------------*SC16300
016400 01  WS-WALK-DATE                PIC 9(08) VALUE 0.               SC16400
016500 01  WS-WALK-DATE-PARTS REDEFINES WS-WALK-DATE.                   SC16500
016600     05  WS-WALK-YYYY            PIC 9(04).                      SC16600
016700     05  WS-WALK-MM              PIC 9(02).                      SC16700
016800     05  WS-WALK-DD              PIC 9(02).                      SC16800
016900 01  WS-WALK-RANGE-START         PIC 9(08) VALUE 0.               SC16900
017000 01  WS-WALK-RANGE-START-PARTS REDEFINES WS-WALK-RANGE-START.     SC17000
017100     05  WS-WRS-YYYY             PIC 9(04).                      SC17100
017200     05  WS-WRS-MM               PIC 9(02).                      SC17200
017300     05  WS-WRS-DD               PIC 9(02).                      SC17300
017400 01  WS-WALK-RANGE-END           PIC 9(08) VALUE 0.               SC17400
017500 01  WS-WALK-RANGE-END-PARTS REDEFINES WS-WALK-RANGE-END.         SC17500
017600     05  WS-WRE-YYYY             PIC 9(04).                      SC17600
017700     05  WS-WRE-MM               PIC 9(02).                      SC17700
017800     05  WS-WRE-DD               PIC 9(02).                      SC17800
017900*---------------------------------------------------------------*SC17900
018000* MONTH-END TABLE FOR DATE-INCREMENT LOGIC (4TH REDEFINES).     *SC18000
018100* FEBRUARY'S 28 IS ADJUSTED TO 29 IN 4510 WHEN THE WALK YEAR IS *SC18100
018200* A LEAP YEAR.                                                   *SC18200
018300*---------------------------------------------------------------*SC18300
018400 01  WS-DAYS-IN-MONTH-LIT.                                       SC18400
018500     05  FILLER                  PIC 9(02) VALUE 31.             SC18500
018600     05  FILLER                  PIC 9(02) VALUE 28.             SC18600
018700     05  FILLER                  PIC 9(02) VALUE 31.             SC18700
018800     05  FILLER                  PIC 9(02) VALUE 30.             SC18800
018900     05  FILLER                  PIC 9(02) VALUE 31.             SC18900
019000     05  FILLER                  PIC 9(02) VALUE 30.             SC19000
019100     05  FILLER                  PIC 9(02) VALUE 31.             SC19100
019200     05  FILLER                  PIC 9(02) VALUE 31.             SC19200
019300     05  FILLER                  PIC 9(02) VALUE 30.             SC19300
019400     05  FILLER                  PIC 9(02) VALUE 31.             SC19400
019500     05  FILLER                  PIC 9(02) VALUE 30.             SC19500
019600     05  FILLER                  PIC 9(02) VALUE 31.             SC19600
019700 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-LIT.             SC19700
019800     05  WS-DIM-ENTRY            PIC 9(02) OCCURS 12 TIMES.       SC19800
019900     05  WS-DIM-MAX-DAY          PIC 9(02).                      SC19900
020000*---------------------------------------------------------------*SC20000
020100* ZELLER'S CONGRUENCE WORK AREA - USED TO TEST SATURDAY/SUNDAY  *SC20100
020200* WITHOUT ANY INTRINSIC FUNCTION.  WS-ZELLER-H OF 0 OR 1 MEANS  *SC20200
020300* SATURDAY OR SUNDAY UNDER THIS FORM OF THE FORMULA.            *SC20300
020400*---------------------------------------------------------------*SC20400
020500 01  WS-ZELLER-Y                 PIC S9(04) COMP VALUE 0.         SC20500
020600 01  WS-ZELLER-M                 PIC S9(02) COMP VALUE 0.         SC20600
020700 01  WS-ZELLER-K                 PIC S9(04) COMP VALUE 0.         SC20700
020800 01  WS-ZELLER-J                 PIC S9(04) COMP VALUE 0.         SC20800
020900 01  WS-ZELLER-H                 PIC S9(04) COMP VALUE 0.         SC20900
021000 01  WS-ZELLER-T1                PIC S9(04) COMP VALUE 0.         SC21000
021010 01  WS-ZELLER-T2                PIC S9(04) COMP VALUE 0.         SC21010
021020 01  WS-ZELLER-T3                PIC S9(04) COMP VALUE 0.         SC21020
021030 01  WS-ZELLER-T4                PIC S9(04) COMP VALUE 0.         SC21030
021040 01  WS-ZELLER-SUM               PIC S9(05) COMP VALUE 0.         SC21040
021050 01  WS-ZELLER-QUOT              PIC S9(04) COMP VALUE 0.         SC21050
021100 01  WS-WEEKEND-SW               PIC X(01) VALUE 'N'.             SC21100
021110     88  WS-IS-WEEKEND-DAY          VALUE 'Y'.                   SC21110
021200*---------------------------------------------------------------*SC21200
021210* LEAP-YEAR TEST WORK FIELDS FOR 4500-INCREMENT-WALK-DATE.       *SC21210
021220*---------------------------------------------------------------*SC21220
021230 01  WS-LEAP-QUOT                PIC S9(04) COMP VALUE 0.         SC21230
021240 01  WS-LEAP-REM-4               PIC S9(04) COMP VALUE 0.         SC21240
021250 01  WS-LEAP-REM-100             PIC S9(04) COMP VALUE 0.         SC21250
021260 01  WS-LEAP-REM-400             PIC S9(04) COMP VALUE 0.         SC21260
021300* PER-MEMBER ACCUMULATORS AND THE CURRENT CAPACITY-OVERRIDE     *SC21300
021400* FACTOR FOR THE DAY BEING WALKED.                               *SC21400
021500*---------------------------------------------------------------*SC21500
021600 01  WS-DAY-FACTOR               PIC 9(01)V9(03) COMP VALUE 0.    SC21600
021610 01  WS-DAY-FACTOR-FOUND         PIC 9(01)V9(03) COMP VALUE 0.    SC21610
021700 01  WS-OVERRIDE-FOUND-SW        PIC X(01) VALUE 'N'.             SC21700
021800     88  WS-OVERRIDE-FOUND          VALUE 'Y'.                   SC21800
021810 01  WS-DATE-OVERLAP-SW          PIC X(01) VALUE 'N'.             SC21810
021820     88  WS-DATES-OVERLAP           VALUE 'Y'.                   SC21820
021900 01  WS-AVAILABLE-WORK-DAYS      PIC S9(03)V9(02) COMP VALUE 0.   SC21900
022000 01  WS-TOTAL-VELOCITY           PIC S9(03)V9(02) COMP VALUE 0.   SC22000
022100 01  WS-MEMBER-COUNT             PIC S9(05) COMP VALUE 0.        SC22100
022200 01  WS-BKT-IDX                  PIC S9(02) COMP VALUE 0.        SC22200
022300*===============================================================*SC22300
023000 PROCEDURE DIVISION.                                              SC23000
023100*---------------------------------------------------------------*SC23100
023200 0000-MAIN-PARAGRAPH.                                             SC23200
023300*---------------------------------------------------------------*SC23300
023400     PERFORM 1000-OPEN-FILES.                                    SC23400
023500     PERFORM 1100-READ-SPRINT-RECORD.                            SC23500
023600     PERFORM 1200-LOAD-OVERRIDE-TABLE.                           SC23600
023700     PERFORM 1300-LOAD-RULE-TABLE.                               SC23700
023800     PERFORM 1400-COMPUTE-STANDARD-WORK-DAYS.                    SC23800
023900     PERFORM 1500-READ-MEMBER-RECORD.                            SC23900
024000     PERFORM 2000-PROCESS-TEAM-MEMBER                            SC24000
024100         UNTIL MEMBER-EOF.                                       SC24100
024200     DISPLAY 'SPCALC - MEMBERS WRITTEN: ' WS-MEMBER-COUNT.        SC24200
024300     PERFORM 9000-CLOSE-FILES.                                   SC24300
024400     GOBACK.                                                     SC24400
024500*---------------------------------------------------------------*SC24500
024600 1000-OPEN-FILES.                                                 SC24600
024700*---------------------------------------------------------------*SC24700
024800     OPEN INPUT  SPRINT-FILE                                     SC24800
024900               TEAM-MEMBER-FILE                                  SC24900
025000               CAPACITY-OVERRIDE-FILE                            SC25000
025100               CAPACITY-RULE-FILE.                                SC25100
025200     OPEN OUTPUT PERSON-CAPACITY-FILE.                           SC25200
025300     IF NOT SPRINT-FILE-OK                                       SC25300
025400         DISPLAY 'SPRINT FILE OPEN ERROR: ' SPRINT-FILE-STATUS   SC25400
025500     END-IF.                                                     SC25500
025600     IF NOT MEMBER-FILE-OK                                       SC25600
025700         DISPLAY 'TEAM-MEMBER FILE OPEN ERROR: '                 SC25700
025800             MEMBER-FILE-STATUS                                  SC25800
025900     END-IF.                                                     SC25900
026000     IF NOT OVERRIDE-FILE-OK                                     SC26000
026100         DISPLAY 'CAPACITY-OVERRIDE FILE OPEN ERROR: '            SC26100
026200             OVERRIDE-FILE-STATUS                                SC26200
026300     END-IF.                                                     SC26300
026400     IF NOT RULE-FILE-OK                                         SC26400
026500         DISPLAY 'CAPACITY-BREAKDOWN-RULE FILE OPEN ERROR: '      SC26500
026600             RULE-FILE-STATUS                                    SC26600
026700     END-IF.                                                     SC26700
026800     IF NOT PERSON-FILE-OK                                       SC26800
026900         DISPLAY 'SPRINT-PERSON-CAPACITY FILE OPEN ERROR: '      SC26900
027000             PERSON-FILE-STATUS                                  SC27000
027100     END-IF.                                                     SC27100
027200*---------------------------------------------------------------*SC27200
027300 1100-READ-SPRINT-RECORD.                                         SC27300
027400*---------------------------------------------------------------*SC27400
027500     READ SPRINT-FILE                                            SC27500
027600         AT END                                                  SC27600
027700             DISPLAY 'SPCALC - NO SPRINT RECORD PRESENT'         SC27700
027800         NOT AT END                                               SC27800
027900             MOVE SPSPRN-SPRINT-NAME TO WS-SPRINT-NAME           SC27900
028000             MOVE SPSPRN-START-DATE  TO WS-SPRINT-START-DATE     SC28000
028100             MOVE SPSPRN-END-DATE    TO WS-SPRINT-END-DATE       SC28100
028200     END-READ.                                                   SC28200
028300*---------------------------------------------------------------*SC28300
028400 1200-LOAD-OVERRIDE-TABLE.                                        SC28400
028500*---------------------------------------------------------------*SC28500
028600     PERFORM 1210-READ-OVERRIDE-RECORD.                          SC28600
028700     PERFORM 1220-STORE-OVERRIDE-ENTRY                           SC28700
028800         UNTIL OVERRIDE-EOF.                                     SC28800
028900*---------------------------------------------------------------*SC28900
029000 1210-READ-OVERRIDE-RECORD.                                       SC29000
029100*---------------------------------------------------------------*SC29100
029200     READ CAPACITY-OVERRIDE-FILE                                 SC29200
029300         AT END     SET OVERRIDE-EOF TO TRUE                     SC29300
029400     END-READ.                                                   SC29400
029500*---------------------------------------------------------------*SC29500
029600 1220-STORE-OVERRIDE-ENTRY.                                       SC29600
029700*---------------------------------------------------------------*SC29700
029800     IF SPOVRT-ENTRY-COUNT < 3000                                SC29800
029900         ADD 1                TO SPOVRT-ENTRY-COUNT              SC29900
030000         MOVE SPOVRD-OWNER    TO SPOVRT-OWNER (SPOVRT-ENTRY-COUNT)SC30000
030100         MOVE SPOVRD-DATE     TO SPOVRT-DATE  (SPOVRT-ENTRY-COUNT)SC30100
030200         MOVE SPOVRD-CAPACITY-FACTOR                             SC30200
030300              TO SPOVRT-CAPACITY-FACTOR (SPOVRT-ENTRY-COUNT)     SC30300
030400     END-IF.                                                      SC30400
030500     PERFORM 1210-READ-OVERRIDE-RECORD.                          SC30500
030600*---------------------------------------------------------------*SC30600
030700 1300-LOAD-RULE-TABLE.                                            SC30700
030800*---------------------------------------------------------------*SC30800
030900     PERFORM 1310-READ-RULE-RECORD.                              SC30900
031000     PERFORM 1320-STORE-RULE-ENTRY                               SC31000
031100         UNTIL RULE-EOF.                                         SC31100
031200*---------------------------------------------------------------*SC31200
031300 1310-READ-RULE-RECORD.                                           SC31300
031400*---------------------------------------------------------------*SC31400
031500     READ CAPACITY-RULE-FILE                                     SC31500
031600         AT END     SET RULE-EOF TO TRUE                         SC31600
031700     END-READ.                                                   SC31700
031800*---------------------------------------------------------------*SC31800
031900 1320-STORE-RULE-ENTRY.                                           SC31900
032000*---------------------------------------------------------------*SC32000
032100     IF SPRULT-ENTRY-COUNT < 5                                    SC32100
032200         ADD 1                TO SPRULT-ENTRY-COUNT              SC32200
032300         MOVE SPRULE-BUCKET-NAME                                 SC32300
032400              TO SPRULT-BUCKET-NAME (SPRULT-ENTRY-COUNT)         SC32400
032500         IF SPRULE-BUCKET-FORMULA = SPACES                       SC32500
032600             MOVE SPRULE-BUCKET-PERCENT                          SC32600
032700                  TO SPRULT-BUCKET-PERCENT (SPRULT-ENTRY-COUNT)  SC32700
032800         ELSE                                                     SC32800
032900             PERFORM 1330-RESOLVE-BUCKET-FORMULA                 SC32900
033000         END-IF                                                   SC33000
033100     END-IF.                                                      SC33100
033200     PERFORM 1310-READ-RULE-RECORD.                              SC33200
033300*---------------------------------------------------------------*SC33300
033400 1330-RESOLVE-BUCKET-FORMULA.                                     SC33400
033500*---------------------------------------------------------------*SC33500
033600     MOVE SPRULE-BUCKET-FORMULA  TO SPXLNK-EXPRESSION.           SC33600
033700     CALL 'SPXPARSE' USING SPXLNK-AREA.                           SC33700
033800     IF SPXLNK-ERROR                                             SC33800
033900         DISPLAY 'SPCALC - BAD BUCKET-FORMULA: '                 SC33900
034000             SPRULE-BUCKET-FORMULA                               SC34000
034100         MOVE 0               TO SPRULT-BUCKET-PERCENT           SC34100
034200                                  (SPRULT-ENTRY-COUNT)           SC34200
034300     ELSE                                                         SC34300
034400         MOVE SPXLNK-RESULT   TO SPRULT-BUCKET-PERCENT           SC34400
034500                                  (SPRULT-ENTRY-COUNT)           SC34500
034600     END-IF.                                                      SC34600
034700*---------------------------------------------------------------*SC34700
034800 1400-COMPUTE-STANDARD-WORK-DAYS.                                 SC34800
034900*---------------------------------------------------------------*SC34900
035000     MOVE 0                   TO WS-STD-WORK-DAYS.               SC35000
035100     MOVE WS-SPRINT-START-DATE TO WS-WALK-DATE.                  SC35100
035200     PERFORM 1410-COUNT-ONE-STANDARD-DAY                         SC35200
035300         UNTIL WS-WALK-DATE > WS-SPRINT-END-DATE.                SC35300
035400*---------------------------------------------------------------*SC35400
035500 1410-COUNT-ONE-STANDARD-DAY.                                     SC35500
035600*---------------------------------------------------------------*SC35600
035700     PERFORM 4300-IS-WEEKEND-DAY.                                SC35700
035800     IF NOT WS-IS-WEEKEND-DAY                                    SC35800
035900         ADD 1                TO WS-STD-WORK-DAYS                SC35900
036000     END-IF.                                                      SC36000
036100     PERFORM 4500-INCREMENT-WALK-DATE.                           SC36100
036200*---------------------------------------------------------------*SC36200
036300 1500-READ-MEMBER-RECORD.                                         SC36300
036400*---------------------------------------------------------------*SC36400
036500     READ TEAM-MEMBER-FILE                                       SC36500
036600         AT END     SET MEMBER-EOF TO TRUE                       SC36600
036700     END-READ.                                                   SC36700
036800*---------------------------------------------------------------*SC36800
036900 2000-PROCESS-TEAM-MEMBER.                                        SC36900
037000*---------------------------------------------------------------*SC37000
037100     PERFORM 2100-CHECK-DATE-OVERLAP.                            SC37100
037200     IF WS-DATES-OVERLAP                                          SC37200
037300         PERFORM 2200-SET-INTERSECTION-RANGE                     SC37300
037400         PERFORM 2300-WALK-MEMBER-CALENDAR                       SC37400
037500         PERFORM 2500-COMPUTE-TOTAL-VELOCITY                     SC37500
037600         PERFORM 2600-BUILD-BUCKET-BREAKDOWN                     SC37600
037700         PERFORM 2900-WRITE-PERSON-CAPACITY                      SC37700
037800     END-IF.                                                      SC37800
037900     PERFORM 1500-READ-MEMBER-RECORD.                            SC37900
038000*---------------------------------------------------------------*SC38000
038100 2100-CHECK-DATE-OVERLAP.                                         SC38100
038200*---------------------------------------------------------------*SC38200
038300*    OVERLAP TEST - NO OVERLAP UNLESS MEMBER'S                  SC38300
038400*    START IS AFTER THE SPRINT'S END, OR MEMBER'S END IS BEFORE SC38400
038500*    THE SPRINT'S START.                                         SC38500
038700*---------------------------------------------------------------*SC38700
038800*---------------------------------------------------------------*SC38800
038900     IF SPMEMB-START-DATE > WS-SPRINT-END-DATE                    SC38900
039000        OR SPMEMB-END-DATE < WS-SPRINT-START-DATE                 SC39000
039100         MOVE 'N'             TO WS-DATE-OVERLAP-SW              SC39100
039200     ELSE                                                         SC39200
039300         MOVE 'Y'             TO WS-DATE-OVERLAP-SW              SC39300
039400     END-IF.                                                      SC39400
039500*---------------------------------------------------------------*SC39500
039600 2200-SET-INTERSECTION-RANGE.                                     SC39600
039700*---------------------------------------------------------------*SC39700
039800     IF SPMEMB-START-DATE > WS-SPRINT-START-DATE                  SC39800
039900         MOVE SPMEMB-START-DATE TO WS-WALK-RANGE-START           SC39900
040000     ELSE                                                         SC40000
040100         MOVE WS-SPRINT-START-DATE TO WS-WALK-RANGE-START         SC40100
040200     END-IF.                                                      SC40200
040300     IF SPMEMB-END-DATE < WS-SPRINT-END-DATE                      SC40300
040400         MOVE SPMEMB-END-DATE   TO WS-WALK-RANGE-END             SC40400
040500     ELSE                                                         SC40500
040600         MOVE WS-SPRINT-END-DATE TO WS-WALK-RANGE-END             SC40600
040700     END-IF.                                                      SC40700
040800*---------------------------------------------------------------*SC40800
040900 2300-WALK-MEMBER-CALENDAR.                                       SC40900
041000*---------------------------------------------------------------*SC41000
041100     MOVE 0                   TO WS-AVAILABLE-WORK-DAYS.         SC41100
041200     MOVE WS-WALK-RANGE-START TO WS-WALK-DATE.                   SC41200
041300     PERFORM 2310-WALK-ONE-CALENDAR-DAY                          SC41300
041400         UNTIL WS-WALK-DATE > WS-WALK-RANGE-END.                 SC41400
041500*---------------------------------------------------------------*SC41500
041600 2310-WALK-ONE-CALENDAR-DAY.                                      SC41600
041700*---------------------------------------------------------------*SC41700
041800     PERFORM 4300-IS-WEEKEND-DAY.                                SC41800
041900     IF NOT WS-IS-WEEKEND-DAY                                    SC41900
042000         PERFORM 4400-FIND-CAPACITY-OVERRIDE                     SC42000
042100         COMPUTE WS-AVAILABLE-WORK-DAYS =                        SC42100
042200             WS-AVAILABLE-WORK-DAYS +                             SC42200
042300             (WS-DAY-FACTOR * SPMEMB-CAPACITY-FACTOR)            SC42300
042400     END-IF.                                                      SC42400
042500     PERFORM 4500-INCREMENT-WALK-DATE.                           SC42500
042600*---------------------------------------------------------------*SC42600
042700 2500-COMPUTE-TOTAL-VELOCITY.                                     SC42700
042800*---------------------------------------------------------------*SC42800
042900     IF WS-STD-WORK-DAYS = 0                                      SC42900
043000         MOVE 0               TO WS-TOTAL-VELOCITY                SC43000
043100     ELSE                                                         SC43100
043200         COMPUTE WS-TOTAL-VELOCITY ROUNDED =                     SC43200
043300             SPMEMB-BASE-VELOCITY *                               SC43300
043400             (WS-AVAILABLE-WORK-DAYS / WS-STD-WORK-DAYS)          SC43400
043500     END-IF.                                                      SC43500
043600*---------------------------------------------------------------*SC43600
043700 2600-BUILD-BUCKET-BREAKDOWN.                                     SC43700
043800*---------------------------------------------------------------*SC43800
043900     MOVE SPACES              TO SPPERS-RECORD.                  SC43900
044000     MOVE WS-SPRINT-NAME      TO SPPERS-SPRINT-NAME.             SC44000
044100     MOVE SPMEMB-MEMBER-NAME  TO SPPERS-MEMBER-NAME.              SC44100
044200     MOVE SPMEMB-TEAM-NAME    TO SPPERS-TEAM-NAME.                SC44200
044300     MOVE WS-AVAILABLE-WORK-DAYS TO SPPERS-AVAILABLE-WORK-DAYS.  SC44300
044400     MOVE WS-TOTAL-VELOCITY   TO SPPERS-TOTAL-VELOCITY.           SC44400
044500     PERFORM 2610-BUILD-ONE-BUCKET                                SC44500
044600         VARYING WS-BKT-IDX FROM 1 BY 1                          SC44600
044700         UNTIL WS-BKT-IDX > SPRULT-ENTRY-COUNT.                  SC44700
044800*---------------------------------------------------------------*SC44800
044900 2610-BUILD-ONE-BUCKET.                                           SC44900
045000*---------------------------------------------------------------*SC45000
045100     MOVE SPRULT-BUCKET-NAME (WS-BKT-IDX)                        SC45100
045200          TO SPPERS-BUCKET-NAME (WS-BKT-IDX).                    SC45200
045300     COMPUTE SPPERS-BUCKET-MAN-DAYS (WS-BKT-IDX) ROUNDED =        SC45300
045400         WS-AVAILABLE-WORK-DAYS *                                 SC45400
045500         SPRULT-BUCKET-PERCENT (WS-BKT-IDX) / 100.               SC45500
045600     COMPUTE SPPERS-BUCKET-VELOCITY (WS-BKT-IDX) ROUNDED =        SC45600
045700         WS-TOTAL-VELOCITY *                                      SC45700
045800         SPRULT-BUCKET-PERCENT (WS-BKT-IDX) / 100.               SC45800
045900*---------------------------------------------------------------*SC45900
046000 2900-WRITE-PERSON-CAPACITY.                                      SC46000
046100*---------------------------------------------------------------*SC46100
046200     WRITE SPPERS-RECORD.                                        SC46200
046300     ADD 1                    TO WS-MEMBER-COUNT.                SC46300
046400*---------------------------------------------------------------*SC46400
046500 4300-IS-WEEKEND-DAY.                                             SC46500
046600*---------------------------------------------------------------*SC46600
046700*    STANDARD WORK-DAY TEST, VIA ZELLER'S CONGRUENCE.           SC46700
046800*    h=0 SATURDAY, h=1 SUNDAY UNDER THIS FORM OF THE FORMULA.    SC46800
046900*---------------------------------------------------------------*SC46900
047000     MOVE WS-WALK-MM          TO WS-ZELLER-M.                    SC47000
047100     MOVE WS-WALK-YYYY        TO WS-ZELLER-Y.                    SC47100
047200     IF WS-ZELLER-M < 3                                           SC47200
047300         ADD 12               TO WS-ZELLER-M                     SC47300
047400         SUBTRACT 1           FROM WS-ZELLER-Y                   SC47400
047500     END-IF.                                                      SC47500
047600     DIVIDE WS-ZELLER-Y BY 100 GIVING WS-ZELLER-J                SC47600
047700         REMAINDER WS-ZELLER-K.                                   SC47700
047710     COMPUTE WS-ZELLER-T1 = 13 * (WS-ZELLER-M + 1).               SC47710
047720     DIVIDE WS-ZELLER-T1 BY 5 GIVING WS-ZELLER-T2.                SC47720
047730     DIVIDE WS-ZELLER-K  BY 4 GIVING WS-ZELLER-T3.                SC47730
047740     DIVIDE WS-ZELLER-J  BY 4 GIVING WS-ZELLER-T4.                SC47740
047800     COMPUTE WS-ZELLER-SUM =                                      SC47800
047900         WS-WALK-DD + WS-ZELLER-T2 + WS-ZELLER-K +                SC47900
048000         WS-ZELLER-T3 + WS-ZELLER-T4 + (5 * WS-ZELLER-J).         SC48000
048100     DIVIDE WS-ZELLER-SUM BY 7 GIVING WS-ZELLER-QUOT              SC48100
048200         REMAINDER WS-ZELLER-H.                                   SC48200
048400     IF WS-ZELLER-H < 2                                           SC48400
048500         MOVE 'Y'             TO WS-WEEKEND-SW                   SC48500
048600     ELSE                                                         SC48600
048700         MOVE 'N'             TO WS-WEEKEND-SW                   SC48700
048800     END-IF.                                                      SC48800
048900*---------------------------------------------------------------*SC48900
049000 4400-FIND-CAPACITY-OVERRIDE.                                     SC49000
049100*---------------------------------------------------------------*SC49100
049200*    OFFICE (WORK-CALENDAR) KEY CHECKED FIRST, PERSONAL KEY     SC49200
049300*    SECOND, DEFAULT 1.000 LAST IF NEITHER KEY IS FOUND.        SC49300
049400*    (REQ D-0244 - OFFICE MUST WIN OVER PERSONAL ON A SHARED    *SC49400
049500*    DAY.)                                                       *SC49500
049600*---------------------------------------------------------------*SC49600
049700     MOVE 'N'                 TO WS-OVERRIDE-FOUND-SW.           SC49700
049800     SET SPOVRT-IDX           TO 1.                               SC49800
049900     PERFORM 4410-SCAN-OFFICE-OVERRIDE                            SC49900
050000         VARYING SPOVRT-IDX FROM 1 BY 1                           SC50000
050100         UNTIL SPOVRT-IDX > SPOVRT-ENTRY-COUNT                    SC50100
050200            OR WS-OVERRIDE-FOUND.                                 SC50200
050300     IF NOT WS-OVERRIDE-FOUND                                     SC50300
050400         SET SPOVRT-IDX       TO 1                                SC50400
050500         PERFORM 4420-SCAN-PERSONAL-OVERRIDE                      SC50500
050600             VARYING SPOVRT-IDX FROM 1 BY 1                       SC50600
050700             UNTIL SPOVRT-IDX > SPOVRT-ENTRY-COUNT                SC50700
050800                OR WS-OVERRIDE-FOUND                              SC50800
050900     END-IF.                                                      SC50900
051000     IF WS-OVERRIDE-FOUND                                         SC51000
051100         MOVE WS-DAY-FACTOR-FOUND TO WS-DAY-FACTOR                SC51100
051200     ELSE                                                          SC51200
051300         MOVE 1.000            TO WS-DAY-FACTOR                   SC51300
051400     END-IF.                                                       SC51400
051500*---------------------------------------------------------------*SC51500
051600 4410-SCAN-OFFICE-OVERRIDE.                                       SC51600
051700*---------------------------------------------------------------*SC51700
051800     IF SPOVRT-OWNER (SPOVRT-IDX) = SPMEMB-WORK-CALENDAR-NAME    SC51800
051900        AND SPOVRT-DATE (SPOVRT-IDX) = WS-WALK-DATE               SC51900
052000         MOVE SPOVRT-CAPACITY-FACTOR (SPOVRT-IDX)                 SC52000
052100              TO WS-DAY-FACTOR-FOUND                             SC52100
052200         MOVE 'Y'             TO WS-OVERRIDE-FOUND-SW            SC52200
052300     END-IF.                                                      SC52300
052400*---------------------------------------------------------------*SC52400
052500 4420-SCAN-PERSONAL-OVERRIDE.                                     SC52500
052600*---------------------------------------------------------------*SC52600
052700     IF SPOVRT-OWNER (SPOVRT-IDX) = SPMEMB-PERSON-NAME           SC52700
052800        AND SPOVRT-DATE (SPOVRT-IDX) = WS-WALK-DATE               SC52800
052900         MOVE SPOVRT-CAPACITY-FACTOR (SPOVRT-IDX)                 SC52900
053000              TO WS-DAY-FACTOR-FOUND                             SC53000
053100         MOVE 'Y'             TO WS-OVERRIDE-FOUND-SW            SC53100
053200     END-IF.                                                      SC53200
053300*---------------------------------------------------------------*SC53300
053400 4500-INCREMENT-WALK-DATE.                                        SC53400
053500*---------------------------------------------------------------*SC53500
053600     MOVE WS-DIM-ENTRY (WS-WALK-MM) TO WS-DIM-MAX-DAY.            SC53600
053610     DIVIDE WS-WALK-YYYY BY 4   GIVING WS-LEAP-QUOT               SC53610
053620         REMAINDER WS-LEAP-REM-4.                                 SC53620
053630     DIVIDE WS-WALK-YYYY BY 100 GIVING WS-LEAP-QUOT               SC53630
053640         REMAINDER WS-LEAP-REM-100.                               SC53640
053650     DIVIDE WS-WALK-YYYY BY 400 GIVING WS-LEAP-QUOT               SC53650
053660         REMAINDER WS-LEAP-REM-400.                               SC53660
053700     IF WS-WALK-MM = 2                                            SC53700
053800        AND WS-LEAP-REM-4 = 0                                     SC53800
053900        AND (WS-LEAP-REM-100 NOT = 0                              SC53900
054000             OR WS-LEAP-REM-400 = 0)                              SC54000
054100         MOVE 29              TO WS-DIM-MAX-DAY                  SC54100
054200     END-IF.                                                      SC54200
054300     ADD 1                    TO WS-WALK-DD.                     SC54300
054400     IF WS-WALK-DD > WS-DIM-MAX-DAY                               SC54400
054500         MOVE 1               TO WS-WALK-DD                      SC54500
054600         ADD 1                TO WS-WALK-MM                      SC54600
054700         IF WS-WALK-MM > 12                                       SC54700
054800             MOVE 1           TO WS-WALK-MM                       SC54800
054900             ADD 1            TO WS-WALK-YYYY                    SC54900
055000         END-IF                                                   SC55000
055100     END-IF.                                                      SC55100
055200*---------------------------------------------------------------*SC55200
055300 9000-CLOSE-FILES.                                                SC55300
055400*---------------------------------------------------------------*SC55400
055500     CLOSE SPRINT-FILE                                            SC55500
055600           TEAM-MEMBER-FILE                                       SC55600
055700           CAPACITY-OVERRIDE-FILE                                 SC55700
055800           CAPACITY-RULE-FILE                                     SC55800
055900           PERSON-CAPACITY-FILE.                                  SC55900
