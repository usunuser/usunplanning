000100*****************************************************************SX0100
000200* PROGRAM NAME:    SPXPARSE                                     SX0200
000300* ORIGINAL AUTHOR: R. F. HALVORSEN                              SX0300
000400*                                                                SX0400
000500* MAINTENANCE LOG                                                SX0500
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT              SX0600
000700* --------  --------------  ------------------------------      SX0700
000800* 08/30/93  R. HALVORSEN    CREATED FOR CAPACITY BREAKDOWN       SX0800
000900*                           OVERRIDE PROJECT (REQ D-0298) - LET  SX0900
001000*                           PLANNERS ENTER A FORMULA INSTEAD OF  SX1000
001100*                           A FLAT PERCENTAGE.                   SX1100
001200* 02/11/94  R. HALVORSEN    FIXED PRECEDENCE BUG - '+' AFTER A   SX1200
001300*                           '*' WAS EVALUATING LEFT TO RIGHT     SX1300
001400*                           INSTEAD OF HONORING '*' FIRST.       SX1400
001500* 08/30/93  R. HALVORSEN    (REQ D-0298, CONT'D) ADDED PAREN     SX1500
001600*                           NESTING SUPPORT.                     SX1600
001700* 06/19/98  T. OKONKWO      Y2K-009 REVIEW - NO DATE FIELDS ON   SX1700
001800*                           THIS PROGRAM.  NO CHANGE REQUIRED.   SX1800
001900* 03/02/01  J. MERCADO      D-0417 - DIVISION NOW ROUNDS HALF-UPSX1900
002000*                           AT THE RESULT FIELD'S SCALE INSTEADD-0417SX2000
002100*                           OF TRUNCATING (PLANNERS WERE SEEING  D-0417SX2100
002200*                           BUCKET PERCENTS SHORT BY A HAIR).    D-0417SX2200
002210* 09/07/04  J. MERCADO      D-0503 - ADDED CONSOLE ECHO OF THE   D-0503SX2210
002220*                           REJECTED FORMULA WHEN A PARSE ERROR  D-0503SX2220
002230*                           IS TRAPPED, SO THE OPERATOR CAN TIEDD-0503SX2230
002240*                           IT BACK TO THE OFFENDING RULE ROW.   D-0503SX2240
002300*****************************************************************SX2300
002400 IDENTIFICATION DIVISION.                                       SX2400
002500 PROGRAM-ID.     SPXPARSE.                                      SX2500
002600 AUTHOR.         R. F. HALVORSEN.                                SX2600
002700 INSTALLATION.   SOFTWARE DELIVERY DATA CENTER.                  SX2700
002800 DATE-WRITTEN.   08/30/93.                                      SX2800
002900 DATE-COMPILED.                                                  SX2900
003000 SECURITY.       NON-CONFIDENTIAL.                               SX3000
003100*---------------------------------------------------------------*SX3100
003200* GENERIC ARITHMETIC EXPRESSION EVALUATOR.  SUPPORTS + - * /     SX3200
003300* WITH USUAL PRECEDENCE AND PARENTHESES, OPERANDS ARE NON-       SX3300
003400* NEGATIVE INTEGER LITERALS ONLY, RESULT IS A DECIMAL VALUE.     SX3400
003500* CALLED BY SPCALC TO RESOLVE A CAPACITY-BREAKDOWN-RULE'S        SX3500
003600* BUCKET-FORMULA WHEN A PLANNER SUPPLIED ONE IN PLACE OF A       SX3600
003700* FLAT BUCKET-PERCENT.                                           SX3700
003800*---------------------------------------------------------------*SX3800
003900 ENVIRONMENT DIVISION.                                          SX3900
004000 CONFIGURATION SECTION.                                          SX4000
004100 SOURCE-COMPUTER. IBM-3081.                                      SX4100
004200 OBJECT-COMPUTER. IBM-3081.                                      SX4200
004300 SPECIAL-NAMES.                                                  SX4300
004400     C01 IS TOP-OF-FORM.                                        SX4400
004500*===============================================================*SX4500
004600 DATA DIVISION.                                                  SX4600
004700 WORKING-STORAGE SECTION.                                        SX4700
004800*---------------------------------------------------------------*SX4800
004900 01  WS-WORK-EXPRESSION.                                         SX4900
005000     05  WS-EXPR-CHAR            PIC X(01) OCCURS 60 TIMES       SX5000
005100                                 INDEXED BY WS-EXPR-IDX.          SX5100
005110*---------------------------------------------------------------*SX5110
005120* FLAT VIEW OF THE WORK EXPRESSION, USED ONLY WHEN A PARSE       SX5120
005130* ERROR IS TRAPPED AND THE BAD FORMULA IS ECHOED TO THE          SX5130
005140* CONSOLE FOR THE OPERATOR - SEE 9900-DISPLAY-BAD-EXPRESSION.    SX5140
005150*---------------------------------------------------------------*SX5150
005160 01  WS-WORK-EXPRESSION-DISPLAY REDEFINES                        SX5160
005170         WS-WORK-EXPRESSION      PIC X(60).                      SX5170
005200 01  WS-EXPR-LENGTH              PIC S9(04) COMP VALUE 0.        SX5200
005300 01  WS-SCAN-POS                 PIC S9(04) COMP VALUE 0.        SX5300
005400 01  WS-CURRENT-CHAR             PIC X(01) VALUE SPACE.          SX5400
005500*---------------------------------------------------------------*SX5500
005600* NUMBER STACK - HOLDS OPERANDS AND PARTIAL RESULTS.  REDEFINED  SX5600
005700* AS A SIGNED-DISPLAY VIEW SO THE FINAL RESULT CAN BE MOVED      SX5700
005800* STRAIGHT INTO SPXLNK-RESULT WITHOUT AN INTERMEDIATE COMPUTE.   SX5800
005900*---------------------------------------------------------------*SX5900
006000 01  WS-NUMBER-STACK.                                            SX6000
006100     05  WS-NUM-ENTRY OCCURS 30 TIMES                            SX6100
006200                     INDEXED BY WS-NUM-IDX.                       SX6200
006300         10  WS-NUM-VALUE        PIC S9(05)V9(05).                SX6300
006400 01  WS-NUMBER-STACK-VIEW REDEFINES WS-NUMBER-STACK.              SX6400
006500     05  WS-NUM-ENTRY-A OCCURS 30 TIMES.                          SX6500
006600         10  WS-NUM-BYTES        PIC X(10).                      SX6600
006700 01  WS-NUM-TOP                  PIC S9(04) COMP VALUE 0.        SX6700
006800*---------------------------------------------------------------*SX6800
006900* OPERATOR STACK - HOLDS PENDING '+' '-' '*' '/' '(' TOKENS.     SX6900
007000* REDEFINED AS A NUMERIC VIEW SO A STACK-EMPTY TEST CAN COMPARE  SX7000
007100* THE WHOLE TABLE HEADER TO ZERO IN ONE SHOT WHEN TRACING.       SX7100
007200*---------------------------------------------------------------*SX7200
007300 01  WS-OPERATOR-STACK.                                          SX7300
007400     05  WS-OP-ENTRY OCCURS 30 TIMES                             SX7400
007500                    INDEXED BY WS-OP-IDX.                         SX7500
007600         10  WS-OP-CHAR          PIC X(01).                      SX7600
007700 01  WS-OPERATOR-STACK-NUM REDEFINES WS-OPERATOR-STACK.           SX7700
007800     05  WS-OP-ENTRY-N OCCURS 30 TIMES.                           SX7800
007900         10  WS-OP-CHAR-N        PIC 9(01).                      SX7900
008000 01  WS-OP-TOP                   PIC S9(04) COMP VALUE 0.        SX8000
008100*---------------------------------------------------------------*SX8100
008200 01  WS-DIGIT-ACCUM              PIC S9(05)V9(05)                SX8200
008300                                 VALUE 0.                        SX8300
008400 01  WS-OP-A                     PIC S9(05)V9(05)                SX8400
008500                                 VALUE 0.                        SX8500
008600 01  WS-OP-B                     PIC S9(05)V9(05)                SX8600
008700                                 VALUE 0.                        SX8700
008800 01  WS-OP-RESULT                PIC S9(05)V9(05)                SX8800
008900                                 VALUE 0.                        SX8900
009000 01  WS-CHAR-CLASS               PIC X(01) VALUE SPACE.          SX9000
009100     88  WS-CLASS-DIGIT             VALUE 'D'.                   SX9100
009200     88  WS-CLASS-OPERATOR          VALUE 'O'.                   SX9200
009300     88  WS-CLASS-OPEN-PAREN        VALUE '('.                   SX9300
009400     88  WS-CLASS-CLOSE-PAREN       VALUE ')'.                   SX9400
009500     88  WS-CLASS-BAD               VALUE 'X'.                   SX9500
009600 01  WS-STACK-ERROR-SW           PIC X(01) VALUE 'N'.            SX9600
009700     88  WS-STACK-ERROR             VALUE 'Y'.                   SX9700
009750 01  WS-PRECEDENCE-TOP           PIC 9(01) VALUE 0.               SX9750
009760 01  WS-PRECEDENCE-CUR           PIC 9(01) VALUE 0.               SX9760
009800*===============================================================*SX9800
009900 LINKAGE SECTION.                                                SX9900
010000     COPY SPXLNK.                                                SX10000
010100*===============================================================*SX10100
010200 PROCEDURE DIVISION USING SPXLNK-AREA.                           SX10200
010300*---------------------------------------------------------------*SX10300
010400 0000-MAIN-PARAGRAPH.                                            SX10400
010500*---------------------------------------------------------------*SX10500
010600     MOVE 'N'                TO SPXLNK-ERROR-SW.                 SX10600
010700     MOVE 0                  TO SPXLNK-RESULT.                   SX10700
010800     MOVE 'N'                TO WS-STACK-ERROR-SW.               SX10800
010900     MOVE 0                  TO WS-NUM-TOP WS-OP-TOP.            SX10900
011000     PERFORM 1000-STRIP-BLANKS.                                  SX11000
011100     IF WS-EXPR-LENGTH = 0                                       SX11100
011200         MOVE 0              TO SPXLNK-RESULT                    SX11200
011300         GOBACK                                                  SX11300
011400     END-IF.                                                     SX11400
011500     PERFORM 2000-EVALUATE-EXPRESSION.                           SX11500
011600     IF WS-STACK-ERROR                                           SX11600
011610         PERFORM 9900-DISPLAY-BAD-EXPRESSION                     SX11610
011700         MOVE 'Y'            TO SPXLNK-ERROR-SW                  SX11700
011800         MOVE 0              TO SPXLNK-RESULT                    SX11800
011900     ELSE                                                        SX11900
012000         MOVE WS-NUM-VALUE (1) TO SPXLNK-RESULT                  SX12000
012100     END-IF.                                                     SX12100
012200     GOBACK.                                                     SX12200
012300*---------------------------------------------------------------*SX12300
012400 1000-STRIP-BLANKS.                                               SX12400
012500*---------------------------------------------------------------*SX12500
012600*    COPY THE INCOMING EXPRESSION INTO WS-WORK-EXPRESSION,       SX12600
012700*    DROPPING EVERY SPACE - WHITESPACE IN A FORMULA IS NOISE    SX12700
012800*    AND IS IGNORED WHEREVER IT APPEARS IN THE INPUT STRING.     SX12800
012900*---------------------------------------------------------------*SX12900
013000     MOVE 0                  TO WS-EXPR-LENGTH.                  SX13000
013100     MOVE SPACES             TO WS-WORK-EXPRESSION.               SX13100
013200     SET WS-EXPR-IDX         TO 1.                               SX13200
013300     PERFORM 1100-STRIP-ONE-CHAR                                 SX13300
013400         VARYING WS-SCAN-POS FROM 1 BY 1                         SX13400
013500         UNTIL WS-SCAN-POS > 60.                                 SX13500
013600*---------------------------------------------------------------*SX13600
013700 1100-STRIP-ONE-CHAR.                                             SX13700
013800*---------------------------------------------------------------*SX13800
013900     IF SPXLNK-EXPRESSION (WS-SCAN-POS:1) NOT = SPACE            SX13900
014000         ADD 1                TO WS-EXPR-LENGTH                  SX14000
014100         MOVE SPXLNK-EXPRESSION (WS-SCAN-POS:1)                  SX14100
014200                              TO WS-EXPR-CHAR (WS-EXPR-LENGTH)    SX14200
014300     END-IF.                                                     SX14300
014400*---------------------------------------------------------------*SX14400
014500 2000-EVALUATE-EXPRESSION.                                        SX14500
014600*---------------------------------------------------------------*SX14600
014700     MOVE 1                  TO WS-SCAN-POS.                     SX14700
014800     PERFORM 2100-SCAN-ONE-TOKEN                                 SX14800
014900         UNTIL WS-SCAN-POS > WS-EXPR-LENGTH                      SX14900
015000            OR WS-STACK-ERROR.                                    SX15000
015100     IF NOT WS-STACK-ERROR                                       SX15100
015200         PERFORM 2900-DRAIN-OPERATOR-STACK.                      SX15200
015300     IF NOT WS-STACK-ERROR                                       SX15300
015400         IF WS-NUM-TOP NOT = 1                                   SX15400
015500             MOVE 'Y'        TO WS-STACK-ERROR-SW                SX15500
015600         END-IF                                                  SX15600
015700     END-IF.                                                     SX15700
015800*---------------------------------------------------------------*SX15800
015900 2100-SCAN-ONE-TOKEN.                                             SX15900
016000*---------------------------------------------------------------*SX16000
016100     MOVE WS-EXPR-CHAR (WS-SCAN-POS) TO WS-CURRENT-CHAR.          SX16100
016200     PERFORM 2150-CLASSIFY-CHARACTER.                             SX16200
016300     EVALUATE TRUE                                                SX16300
016400         WHEN WS-CLASS-DIGIT                                     SX16400
016500             PERFORM 2200-SCAN-NUMBER-LITERAL                    SX16500
016600         WHEN WS-CLASS-OPEN-PAREN                                SX16600
016700             PERFORM 2300-PUSH-OPEN-PAREN                        SX16700
016800             ADD 1            TO WS-SCAN-POS                     SX16800
016900         WHEN WS-CLASS-CLOSE-PAREN                               SX16900
017000             PERFORM 2400-CLOSE-PAREN                            SX17000
017100             ADD 1            TO WS-SCAN-POS                     SX17100
017200         WHEN WS-CLASS-OPERATOR                                  SX17200
017300             PERFORM 2500-PUSH-OPERATOR                          SX17300
017400             ADD 1            TO WS-SCAN-POS                     SX17400
017500         WHEN OTHER                                              SX17500
017600             MOVE 'Y'         TO WS-STACK-ERROR-SW               SX17600
017700     END-EVALUATE.                                                SX17700
017800*---------------------------------------------------------------*SX17800
017900 2150-CLASSIFY-CHARACTER.                                         SX17900
018000*---------------------------------------------------------------*SX18000
018100     EVALUATE WS-CURRENT-CHAR                                    SX18100
018200         WHEN '0' THRU '9'                                       SX18200
018300             MOVE 'D'         TO WS-CHAR-CLASS                   SX18300
018400         WHEN '('                                                SX18400
018500             MOVE '('         TO WS-CHAR-CLASS                   SX18500
018600         WHEN ')'                                                SX18600
018700             MOVE ')'         TO WS-CHAR-CLASS                   SX18700
018800         WHEN '+' WHEN '-' WHEN '*' WHEN '/'                     SX18800
018900             MOVE 'O'         TO WS-CHAR-CLASS                   SX18900
019000         WHEN OTHER                                               SX19000
019100             MOVE 'X'         TO WS-CHAR-CLASS                   SX19100
019200     END-EVALUATE.                                                SX19200
019300*---------------------------------------------------------------*SX19300
019400 2200-SCAN-NUMBER-LITERAL.                                        SX19400
019500*---------------------------------------------------------------*SX19500
019600     MOVE 0                  TO WS-DIGIT-ACCUM.                  SX19600
019700     PERFORM 2210-ACCUMULATE-DIGIT                               SX19700
019800         UNTIL WS-SCAN-POS > WS-EXPR-LENGTH                      SX19800
019900            OR WS-CHAR-CLASS NOT = 'D'.                           SX19900
020000     IF WS-NUM-TOP >= 30                                          SX20000
020100         MOVE 'Y'            TO WS-STACK-ERROR-SW                SX20100
020200     ELSE                                                         SX20200
020300         ADD 1                TO WS-NUM-TOP                      SX20300
020400         MOVE WS-DIGIT-ACCUM  TO WS-NUM-VALUE (WS-NUM-TOP)       SX20400
020500     END-IF.                                                      SX20500
020600*---------------------------------------------------------------*SX20600
020700 2210-ACCUMULATE-DIGIT.                                           SX20700
020800*---------------------------------------------------------------*SX20800
020900     COMPUTE WS-DIGIT-ACCUM =                                    SX20900
021000         (WS-DIGIT-ACCUM * 10) + (WS-CURRENT-CHAR - '0').        SX21000
021100     ADD 1                    TO WS-SCAN-POS.                    SX21100
021200     IF WS-SCAN-POS <= WS-EXPR-LENGTH                            SX21200
021300         MOVE WS-EXPR-CHAR (WS-SCAN-POS) TO WS-CURRENT-CHAR      SX21300
021400         PERFORM 2150-CLASSIFY-CHARACTER                         SX21400
021500     ELSE                                                         SX21500
021600         MOVE SPACE           TO WS-CHAR-CLASS                   SX21600
021700     END-IF.                                                      SX21700
021800*---------------------------------------------------------------*SX21800
021900 2300-PUSH-OPEN-PAREN.                                            SX21900
022000*---------------------------------------------------------------*SX22000
022100     IF WS-OP-TOP >= 30                                           SX22100
022200         MOVE 'Y'            TO WS-STACK-ERROR-SW                SX22200
022300     ELSE                                                         SX22300
022400         ADD 1                TO WS-OP-TOP                       SX22400
022500         MOVE '('             TO WS-OP-CHAR (WS-OP-TOP)          SX22500
022600     END-IF.                                                      SX22600
022700*---------------------------------------------------------------*SX22700
022800 2400-CLOSE-PAREN.                                                 SX22800
022900*---------------------------------------------------------------*SX22900
023000     PERFORM 2410-POP-UNTIL-OPEN-PAREN                            SX23000
023100         UNTIL WS-OP-TOP = 0                                      SX23100
023200            OR WS-OP-CHAR (WS-OP-TOP) = '('                       SX23200
023300            OR WS-STACK-ERROR.                                    SX23300
023400     IF NOT WS-STACK-ERROR                                        SX23400
023500         IF WS-OP-TOP = 0                                        SX23500
023600             MOVE 'Y'        TO WS-STACK-ERROR-SW                SX23600
023700         ELSE                                                     SX23700
023800             SUBTRACT 1       FROM WS-OP-TOP                     SX23800
023900         END-IF                                                   SX23900
024000     END-IF.                                                      SX24000
024100*---------------------------------------------------------------*SX24100
024200 2410-POP-UNTIL-OPEN-PAREN.                                       SX24200
024300*---------------------------------------------------------------*SX24300
024400     PERFORM 2600-APPLY-TOP-OPERATOR.                             SX24400
024500*---------------------------------------------------------------*SX24500
024600 2500-PUSH-OPERATOR.                                              SX24600
024700*---------------------------------------------------------------*SX24700
024800*    D-0298 (02/11/94 FIX): DRAIN OPERATORS OF EQUAL OR HIGHER   D-0298SX24800
024900*    PRECEDENCE BEFORE PUSHING, SO '2+3*4' APPLIES '*' FIRST.    D-0298SX24900
025000*---------------------------------------------------------------*SX25000
025010     PERFORM 2520-SET-CURRENT-PRECEDENCE.                         SX25010
025100     PERFORM 2510-DRAIN-HIGHER-PRECEDENCE                        SX25100
025200         UNTIL WS-OP-TOP = 0                                      SX25200
025300            OR WS-OP-CHAR (WS-OP-TOP) = '('                       SX25300
025400            OR WS-PRECEDENCE-TOP < WS-PRECEDENCE-CUR              SX25400
025800            OR WS-STACK-ERROR.                                    SX25900
026000     IF WS-OP-TOP >= 30                                           SX26000
026100         MOVE 'Y'            TO WS-STACK-ERROR-SW                SX26100
026200     ELSE                                                         SX26200
026300         ADD 1                TO WS-OP-TOP                       SX26300
026400         MOVE WS-CURRENT-CHAR TO WS-OP-CHAR (WS-OP-TOP)          SX26400
026500     END-IF.                                                      SX26500
026600*---------------------------------------------------------------*SX26600
026700 2510-DRAIN-HIGHER-PRECEDENCE.                                    SX26700
026800*---------------------------------------------------------------*SX26800
026900     PERFORM 2600-APPLY-TOP-OPERATOR.                             SX26900
026910     IF WS-OP-TOP > 0 AND NOT WS-STACK-ERROR                      SX26910
026920         PERFORM 2530-SET-TOP-PRECEDENCE                          SX26920
026930     END-IF.                                                      SX26930
027000*---------------------------------------------------------------*SX27000
027010 2520-SET-CURRENT-PRECEDENCE.                                     SX27010
027020*---------------------------------------------------------------*SX27020
027030     EVALUATE WS-CURRENT-CHAR                                     SX27030
027040         WHEN '*' WHEN '/'                                        SX27040
027050             MOVE 2           TO WS-PRECEDENCE-CUR                SX27050
027060         WHEN OTHER                                                SX27070
027080             MOVE 1           TO WS-PRECEDENCE-CUR                SX27090
027100     END-EVALUATE.                                                 SX27110
027120     IF WS-OP-TOP > 0                                              SX27130
027140         PERFORM 2530-SET-TOP-PRECEDENCE                          SX27150
027160     END-IF.                                                       SX27170
027180*---------------------------------------------------------------*SX27190
027200 2530-SET-TOP-PRECEDENCE.                                          SX27210
027220*---------------------------------------------------------------*SX27230
027240     IF WS-OP-CHAR (WS-OP-TOP) = '('                              SX27250
027260         MOVE 0               TO WS-PRECEDENCE-TOP                SX27270
027280     ELSE                                                          SX27290
027300         EVALUATE WS-OP-CHAR (WS-OP-TOP)                          SX27310
027320             WHEN '*' WHEN '/'                                    SX27330
027340                 MOVE 2       TO WS-PRECEDENCE-TOP                SX27350
027360             WHEN OTHER                                            SX27370
027380                 MOVE 1       TO WS-PRECEDENCE-TOP                SX27390
027400         END-EVALUATE                                              SX27410
027420     END-IF.                                                       SX27430
027440*---------------------------------------------------------------*SX27450
027450 2600-APPLY-TOP-OPERATOR.                                          SX27450
027460 *---------------------------------------------------------------*SX27460
027470      IF WS-NUM-TOP < 2                                            SX27470
027480          MOVE 'Y'            TO WS-STACK-ERROR-SW                SX27480
027490      ELSE                                                         SX27490
027500          MOVE WS-NUM-VALUE (WS-NUM-TOP)     TO WS-OP-B           SX27500
027510          MOVE WS-NUM-VALUE (WS-NUM-TOP - 1) TO WS-OP-A           SX27510
027520          SUBTRACT 2           FROM WS-NUM-TOP                    SX27520
027530          PERFORM 2700-COMPUTE-OPERATOR-RESULT                    SX27530
027540          ADD 1                TO WS-NUM-TOP                      SX27540
027550          MOVE WS-OP-RESULT    TO WS-NUM-VALUE (WS-NUM-TOP)       SX27550
027560          SUBTRACT 1           FROM WS-OP-TOP                     SX27560
027570      END-IF.                                                      SX27570
027580 *---------------------------------------------------------------*SX27580
027590 2700-COMPUTE-OPERATOR-RESULT.                                     SX27590
027600 *---------------------------------------------------------------*SX27600
027610 *    D-0417 (03/02/01 FIX): DIVIDE ... ROUNDED (HALF-UP) RATHER  D-0417SX27610
027620 *    THAN THE PLAIN COMPUTE THIS PARAGRAPH USED BEFORE.          D-0417SX27620
027630 *---------------------------------------------------------------*SX27630
027640      EVALUATE WS-OP-CHAR (WS-OP-TOP)                             SX27640
027650          WHEN '+'                                                SX27650
027660              COMPUTE WS-OP-RESULT ROUNDED = WS-OP-A + WS-OP-B    SX27660
027670          WHEN '-'                                                SX27670
027680              COMPUTE WS-OP-RESULT ROUNDED = WS-OP-A - WS-OP-B    SX27680
027690          WHEN '*'                                                SX27690
027700              COMPUTE WS-OP-RESULT ROUNDED = WS-OP-A * WS-OP-B    SX27700
027710          WHEN '/'                                                SX27710
027720              IF WS-OP-B = 0                                      SX27720
027730                  MOVE 'Y'     TO WS-STACK-ERROR-SW               SX27730
027740                  MOVE 0       TO WS-OP-RESULT                    SX27740
027750              ELSE                                                 SX27750
027760                  COMPUTE WS-OP-RESULT ROUNDED =                  SX27760
027770                      WS-OP-A / WS-OP-B                           SX27770
027780              END-IF                                               SX27780
027790      END-EVALUATE.                                                SX27790
027800 *---------------------------------------------------------------*SX27800
027810 2900-DRAIN-OPERATOR-STACK.                                        SX27810
027820 *---------------------------------------------------------------*SX27820
027830      PERFORM 2910-DRAIN-ONE-OPERATOR                             SX27830
027840          UNTIL WS-OP-TOP = 0                                      SX27840
027850             OR WS-STACK-ERROR.                                    SX27850
027860 *---------------------------------------------------------------*SX27860
027870 2910-DRAIN-ONE-OPERATOR.                                          SX27870
027880 *---------------------------------------------------------------*SX27880
027890      IF WS-OP-CHAR (WS-OP-TOP) = '('                             SX27890
027900          MOVE 'Y'            TO WS-STACK-ERROR-SW                SX27900
027910      ELSE                                                         SX27910
027920          PERFORM 2600-APPLY-TOP-OPERATOR                         SX27920
027930      END-IF.                                                      SX27930
027940*---------------------------------------------------------------*SX27940
028000 9900-DISPLAY-BAD-EXPRESSION.                                     SX28000
028010*---------------------------------------------------------------*SX28010
028020*    D-0503 (09/07/04 MERCADO): OPERATOR COULDN'T TELL WHICH     D-0503SX28020
028030*    FORMULA FAILED WHEN A RULE HAD MORE THAN ONE.  ECHO THE     D-0503SX28030
028040*    BAD STRING TO THE CONSOLE THROUGH THE FLAT REDEFINE SO      D-0503SX28040
028050*    THE OPERATOR CAN MATCH IT BACK TO THE RULE FILE.            D-0503SX28050
028060*---------------------------------------------------------------*SX28060
028070     DISPLAY 'SPXPARSE - BAD FORMULA: '                           SX28070
028080         WS-WORK-EXPRESSION-DISPLAY (1:WS-EXPR-LENGTH).           SX28080
