000100*===============================================================*SL0100
000200*  COPYBOOK      SPPLAN                                        *SL0200
000300*  DESCRIPTION    SPRINT TEAM ACTIVITY PLAN RECORD - ONE ROW    *SL0300
000400*                 PER FEATURE OR TASK ASSIGNED TO A TEAM FOR A  *SL0400
000500*                 SPRINT.  MUST ARRIVE SORTED TEAM-NAME WITHIN  *SL0500
000600*                 ACTIVITY-NAME (SEE SPALLOC 2000 PARAGRAPH).   *SL0600
000700*                 USED BY SPALLOC (PLNDD INPUT FILE).           *SL0700
000800*---------------------------------------------------------------*SL0800
000900*  MAINTENANCE LOG                                              *SL0900
001000*  DATE      INIT  REQ NO   DESCRIPTION                         *SL1000
001100*  --------  ----  -------  -------------------------------    *SL1100
001200*  09/11/89  RFH   D-0165   ORIGINAL COPYBOOK.                  *SL1200
001300*  02/06/95  DKR   D-0341   ACTIVITY-TYPE WIDENED TO 7 BYTES SO *SL1300
001400*                           'FEATURE' NO LONGER TRUNCATES.      *SL1400
001500*===============================================================*SL1500
001600 01  SPPLAN-RECORD.                                              SL1600
001700     05  SPPLAN-SPRINT-NAME          PIC X(30).                  SL1700
001800     05  SPPLAN-TEAM-NAME            PIC X(30).                  SL1800
001900     05  SPPLAN-ACTIVITY-NAME        PIC X(30).                  SL1900
002000     05  SPPLAN-ACTIVITY-TYPE        PIC X(07).                  SL2000
002100         88  SPPLAN-IS-FEATURE          VALUE 'FEATURE'.         SL2100
002200         88  SPPLAN-IS-TASK             VALUE 'TASK'.            SL2200
002300     05  SPPLAN-STORY-POINTS         PIC 9(05)V9(02).            SL2300
002400     05  FILLER                      PIC X(08).                  SL2400
