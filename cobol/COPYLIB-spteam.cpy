000100*===============================================================*ST0100
000200*  COPYBOOK      SPTEAM                                        *ST0200
000300*  DESCRIPTION    SPRINT TEAM AVAILABILITY RECORD - ONE ROW PER *ST0300
000400*                 TEAM PER SPRINT.  WRITTEN BY SPAVAIL (TAVDD   *ST0400
000500*                 OUTPUT FILE), READ BACK BY SPALLOC (TAVDD     *ST0500
000600*                 INPUT FILE) FOR THE ALLOCATION REPORT.        *ST0600
000700*---------------------------------------------------------------*ST0700
000800*  MAINTENANCE LOG                                              *ST0800
000900*  DATE      INIT  REQ NO   DESCRIPTION                         *ST0900
001000*  --------  ----  -------  -------------------------------    *ST1000
001100*  09/11/89  RFH   D-0165   ORIGINAL COPYBOOK.                  *ST1100
001200*===============================================================*ST1200
001300 01  SPTEAM-RECORD.                                              ST1300
001400     05  SPTEAM-SPRINT-NAME          PIC X(30).                  ST1400
001500     05  SPTEAM-TEAM-NAME            PIC X(30).                  ST1500
001600     05  SPTEAM-AVAILABLE-VELOCITY   PIC 9(05)V9(02).            ST1600
001700     05  FILLER                      PIC X(01).                  ST1700
