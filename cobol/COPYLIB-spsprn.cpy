000100*===============================================================*SS0100
000200*  COPYBOOK      SPSPRN                                        *SS0200
000300*  DESCRIPTION    SPRINT WINDOW RECORD - ONE ROW EXPECTED PER   *SS0300
000400*                 RUN.  USED BY SPCALC (SPRDD INPUT FILE).      *SS0400
000500*---------------------------------------------------------------*SS0500
000600*  MAINTENANCE LOG                                              *SS0600
000700*  DATE      INIT  REQ NO   DESCRIPTION                         *SS0700
000800*  --------  ----  -------  -------------------------------    *SS0800
000900*  03/14/88  RFH   D-0118   ORIGINAL COPYBOOK.                  *SS0900
001000*  06/19/98  TLO   Y2K-009  SPRINT-START/END-DATE CONFIRMED     *SS1000
001100*                           CENTURY-SAFE CCYYMMDD - NO CHANGE.  *SS1100
001200*===============================================================*SS1200
001300 01  SPSPRN-RECORD.                                              SS1300
001400     05  SPSPRN-SPRINT-NAME          PIC X(30).                  SS1400
001500     05  SPSPRN-START-DATE           PIC 9(08).                  SS1500
001600     05  SPSPRN-END-DATE             PIC 9(08).                  SS1600
001700     05  FILLER                      PIC X(04).                  SS1700
