000100*===============================================================*SX0100
000200*  COPYBOOK      SPXLNK                                        *SX0200
000300*  DESCRIPTION    CALL/USING INTERFACE BETWEEN SPCALC AND THE   *SX0300
000400*                 SPXPARSE ARITHMETIC-EXPRESSION SUBPROGRAM.    *SX0400
000500*                 CALLER SETS SPXLNK-EXPRESSION AND CALLS;      *SX0500
000600*                 SPXPARSE RETURNS SPXLNK-RESULT AND SETS       *SX0600
000700*                 SPXLNK-ERROR-SW WHEN THE EXPRESSION CANNOT BE *SX0700
000800*                 FULLY REDUCED TO ONE OPERAND.                 *SX0800
000900*---------------------------------------------------------------*SX0900
001000*  MAINTENANCE LOG                                              *SX1000
001100*  DATE      INIT  REQ NO   DESCRIPTION                         *SX1100
001200*  --------  ----  -------  -------------------------------    *SX1200
001300*  08/30/93  DKR   D-0298   ORIGINAL COPYBOOK - BUCKET-FORMULA  *SX1300
001400*                           OVERRIDE PROJECT.                   *SX1400
001500*===============================================================*SX1500
001600 01  SPXLNK-AREA.                                                SX1600
001700     05  SPXLNK-EXPRESSION           PIC X(60).                  SX1700
001800     05  SPXLNK-RESULT               PIC S9(05)V9(05).           SX1800
001900     05  SPXLNK-ERROR-SW             PIC X(01).                  SX1900
002000         88  SPXLNK-ERROR               VALUE 'Y'.               SX2000
002100         88  SPXLNK-NO-ERROR            VALUE 'N'.               SX2100
