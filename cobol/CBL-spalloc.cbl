000100*****************************************************************SL0100
000200* PROGRAM NAME:    SPALLOC                                       SL0200
000300* ORIGINAL AUTHOR: R. F. HALVORSEN                                SL0300
000400*                                                                 SL0400
000500* MAINTENANCE LOG                                                 SL0500
000600* DATE      AUTHOR          MAINTENANCE REQUIREMENT               SL0600
000700* --------  --------------  ------------------------------       SL0700
000800* 09/11/89  R. HALVORSEN    CREATED FOR CAPACITY PLANNING         SL0800
000900*                           CONVERSION PROJECT (REQ D-0165).      SL0900
001000*                           COMPARES WHAT SPAVAIL SAYS A TEAM     SL1000
001100*                           CAN DO AGAINST WHAT THE ITERATION     SL1100
001200*                           PLAN COMMITS THEM TO.                 SL1200
001300* 02/06/95  D. K. RASMUSSEN D-0341 - ACTIVITY-TYPE ON SPPLAN      SL1300
001400*                           WIDENED; NO CHANGE NEEDED HERE, THIS  SL1400
001500*                           PROGRAM NEVER TESTED ACTIVITY-TYPE.   SL1500
001600* 06/19/98  T. OKONKWO      Y2K-009 - NO DATE FIELDS TOUCHED BY   SL1600
001700*                           THIS PROGRAM - REVIEWED, NO CHANGE.   Y2K-009SL1700
001800* 09/07/04  J. MERCADO      D-0503 - GRAND TOTAL LINE NOW PRINTS  D-0503SL1800
001900*                           EVEN WHEN THE PLAN FILE IS COMPLETELY D-0503SL1900
002000*                           EMPTY, SO THE REPORT NEVER GOES OUT   D-0503SL2000
002100*                           WITH JUST A HEADING AND NOTHING       D-0503SL2100
002200*                           BELOW IT.                             D-0503SL2200
002210* 11/15/04  J. MERCADO      D-0511 - PLAN-FILE READ PARAGRAPH     D-0511SL2210
002220*                           NOW GUARDS AGAINST BEING RE-DRIVEN    D-0511SL2220
002230*                           AFTER END OF FILE IS SET.             D-0511SL2230
002240* 01/10/05  J. MERCADO      D-0517 - NUMBER COLUMNS WIDENED AND   D-0517SL2240
002250*                           REPOSITIONED TO LINE UP WITH THE      D-0517SL2250
002260*                           PRINTED-REPORT COLUMN SPEC PLANNING   D-0517SL2260
002270*                           SIGNED OFF ON.                        D-0517SL2270
002300*****************************************************************SL2300
002400 IDENTIFICATION DIVISION.                                        SL2400
002500 PROGRAM-ID.     SPALLOC.                                        SL2500
002600 AUTHOR.         R. F. HALVORSEN.                                 SL2600
002700 INSTALLATION.   SOFTWARE DELIVERY DATA CENTER.                   SL2700
002800 DATE-WRITTEN.   09/11/89.                                       SL2800
002900 DATE-COMPILED.                                                   SL2900
003000 SECURITY.       NON-CONFIDENTIAL.                                SL3000
003100*---------------------------------------------------------------*SL3100
003200* SPRINT TEAM ACTIVITY PLAN CONTROL TOTALS.  LOADS SPAVAIL'S     *SL3200
003300* TEAM AVAILABLE-VELOCITY EXTRACT INTO A SEARCH TABLE, THEN      *SL3300
003400* READS THE ITERATION PLAN (PRESENTED SORTED TEAM-NAME WITHIN    *SL3400
003500* ACTIVITY-NAME), CONTROL-BREAKS ON TEAM-NAME TO ACCUMULATE      *SL3500
003600* COMMITTED STORY POINTS, AND PRINTS ONE LINE PER TEAM SHOWING   *SL3600
003700* AVAILABLE VELOCITY, ALLOCATED POINTS AND THE VARIANCE BETWEEN  *SL3700
003800* THEM, CLOSING WITH A GRAND TOTAL LINE ACROSS ALL TEAMS.        *SL3800
003900*---------------------------------------------------------------*SL3900
004000 ENVIRONMENT DIVISION.                                            SL4000
004100*---------------------------------------------------------------*SL4100
004200 CONFIGURATION SECTION.                                           SL4200
004300*---------------------------------------------------------------*SL4300
004400 SOURCE-COMPUTER. IBM-3081.                                       SL4400
004500 OBJECT-COMPUTER. IBM-3081.                                       SL4500
004600 SPECIAL-NAMES.                                                   SL4600
004700     C01 IS TOP-OF-FORM.                                         SL4700
004800*---------------------------------------------------------------*SL4800
004900 INPUT-OUTPUT SECTION.                                            SL4900
005000*---------------------------------------------------------------*SL5000
005100 FILE-CONTROL.                                                    SL5100
005200     SELECT PLAN-FILE ASSIGN TO PLNDD                            SL5200
005300         ORGANIZATION IS LINE SEQUENTIAL                         SL5300
005400         FILE STATUS  IS PLAN-FILE-STATUS.                       SL5400
005500*                                                                 SL5500
005600     SELECT TEAM-AVAILABILITY-FILE ASSIGN TO TAVDD                SL5600
005700         ORGANIZATION IS LINE SEQUENTIAL                         SL5700
005800         FILE STATUS  IS TEAM-AVAIL-FILE-STATUS.                 SL5800
005900*                                                                 SL5900
006000     SELECT REPORT-FILE ASSIGN TO RPTDD                          SL6000
006100         ORGANIZATION IS LINE SEQUENTIAL                         SL6100
006200         FILE STATUS  IS REPORT-FILE-STATUS.                     SL6200
006300*===============================================================*SL6300
006400 DATA DIVISION.                                                   SL6400
006500 FILE SECTION.                                                    SL6500
006600*---------------------------------------------------------------*SL6600
006700 FD  PLAN-FILE.                                                   SL6700
006800     COPY SPPLAN.                                                 SL6800
006900*---------------------------------------------------------------*SL6900
007000 FD  TEAM-AVAILABILITY-FILE.                                      SL7000
007100     COPY SPTEAM.                                                 SL7100
007200*---------------------------------------------------------------*SL7200
007300 FD  REPORT-FILE.                                                 SL7300
007400 01  RPT-PRINT-RECORD.                                            SL7400
007410     05  RPT-PRINT-TEXT          PIC X(090).                     SL7410
007420     05  FILLER                  PIC X(042).                     SL7420
007500*===============================================================*SL7500
008000 WORKING-STORAGE SECTION.                                         SL8000
008010*---------------------------------------------------------------*SL8010
008020* STAND-ALONE RUN COUNTERS FOR THE END-OF-JOB DISPLAY LINES.    *SL8020
008030*---------------------------------------------------------------*SL8030
008040 77  WS-PLAN-COUNT               PIC S9(05) COMP VALUE 0.        SL8040
008050 77  WS-TEAM-COUNT               PIC S9(05) COMP VALUE 0.        SL8050
008100*---------------------------------------------------------------*SL8100
008200* FILE STATUS SWITCHES, ALSO GROUPED FOR A SINGLE COMBINED       *SL8200
008300* ALL-THREE-FILES-OK TEST AT OPEN TIME.                          *SL8300
008400*---------------------------------------------------------------*SL8400
008500 01  WS-FILE-STATUSES.                                            SL8500
008600     05  PLAN-FILE-STATUS        PIC X(02).                      SL8600
008700         88  PLAN-FILE-OK           VALUE '00'.                  SL8700
008800         88  PLAN-EOF               VALUE '10'.                  SL8800
008900     05  TEAM-AVAIL-FILE-STATUS  PIC X(02).                      SL8900
009000         88  TEAM-AVAIL-FILE-OK     VALUE '00'.                  SL9000
009100         88  TEAM-AVAIL-EOF         VALUE '10'.                  SL9100
009200     05  REPORT-FILE-STATUS      PIC X(02).                      SL9200
009300         88  REPORT-FILE-OK         VALUE '00'.                  SL9300
009400 01  WS-FILE-STATUSES-COMBINED REDEFINES WS-FILE-STATUSES         SL9400
009500         PIC X(06).                                               SL9500
009600     88  WS-ALL-FILES-OK            VALUE '000000'.              SL9600
009700*---------------------------------------------------------------*SL9700
009800* SPRINT-TEAM-AVAILABILITY SEARCH TABLE (SPTEAT), LOADED ONCE.   *SL9800
009900*---------------------------------------------------------------*SL9900
010000 01  SPTEAT-TABLE.                                                SL10000
010100     05  SPTEAT-ENTRY-COUNT      PIC S9(04) COMP VALUE 0.        SL10100
010200     05  SPTEAT-ENTRY OCCURS 0 TO 1000 TIMES                     SL10200
010300             DEPENDING ON SPTEAT-ENTRY-COUNT                     SL10300
010400             INDEXED BY SPTEAT-IDX.                               SL10400
010500         10  SPTEAT-TEAM-NAME    PIC X(30).                      SL10500
010600         10  SPTEAT-AVAIL-VELOCITY PIC S9(05)V9(02) COMP.        SL10600
010700     05  WS-TEAM-FOUND-SW        PIC X(01) VALUE 'N'.            SL10700
010800         88  WS-TEAM-FOUND           VALUE 'Y'.                  SL10800
010900*---------------------------------------------------------------*SL10900
011000* CONTROL-BREAK KEY.  SPRINT-NAME AND TEAM-NAME ARE HELD AS ONE  *SL11000
011100* GROUP WITH A COMBINED-KEY REDEFINES, SAME IDIOM AS SPAVAIL.     SL11100
011200*---------------------------------------------------------------*SL11200
011300 01  WS-BREAK-KEY-FIELDS.                                         SL11300
011400     05  WS-BREAK-SPRINT-NAME    PIC X(30).                      SL11400
011500     05  WS-BREAK-TEAM-NAME      PIC X(30).                      SL11500
011600 01  WS-BREAK-KEY-COMBINED REDEFINES WS-BREAK-KEY-FIELDS          SL11600
011700         PIC X(60).                                                SL11700
011800*---------------------------------------------------------------*SL11800
011900* CURRENT TEAM NAME, SPLIT FOR THE 80-COLUMN CONSOLE MESSAGE.    *SL11900
012000*---------------------------------------------------------------*SL12000
012100 01  WS-CURRENT-TEAM-NAME        PIC X(30).                       SL12100
012200 01  WS-CURRENT-TEAM-NAME-SPLIT REDEFINES WS-CURRENT-TEAM-NAME.   SL12200
012300     05  WS-TEAM-NAME-FIRST-HALF PIC X(15).                       SL12300
012400     05  WS-TEAM-NAME-LAST-HALF  PIC X(15).                       SL12400
012500*---------------------------------------------------------------*SL12500
012600 01  WS-TEAM-AVAILABLE-VELOCITY  PIC S9(05)V9(02) COMP VALUE 0.   SL12600
012700 01  WS-TEAM-STORY-POINTS        PIC S9(05)V9(02) COMP VALUE 0.   SL12700
012800 01  WS-TEAM-VARIANCE            PIC S9(05)V9(02) COMP VALUE 0.   SL12800
012900 01  WS-GRAND-TOTAL-AVAILABLE    PIC S9(07)V9(02) COMP VALUE 0.   SL12900
013000 01  WS-GRAND-TOTAL-STORY-PTS    PIC S9(07)V9(02) COMP VALUE 0.   SL13000
013100 01  WS-GRAND-TOTAL-VARIANCE     PIC S9(07)V9(02) COMP VALUE 0.   SL13100
013400 01  WS-FIRST-PLAN-RECORD-SW     PIC X(01) VALUE 'Y'.             SL13400
013500     88  WS-FIRST-PLAN-RECORD       VALUE 'Y'.                   SL13500
013600*---------------------------------------------------------------*SL13600
013700* PRINT-CONTROL FIELDS.                                          *SL13700
013800*---------------------------------------------------------------*SL13800
013900 01  LINE-COUNT                  PIC S9(03) COMP VALUE 99.       SL13900
014000 01  LINES-ON-PAGE               PIC S9(03) COMP VALUE 45.       SL14000
014100 01  PAGE-COUNT                  PIC S9(03) COMP VALUE 0.        SL14100
014200*---------------------------------------------------------------*SL14200
014300* PRINT LINES.                                                    SL14300
014400*---------------------------------------------------------------*SL14400
014500 01  WS-HEADING-LINE-1.                                           SL14500
014600     05  FILLER                  PIC X(30)                       SL14600
014700             VALUE 'SPRINT TEAM ALLOCATION REPORT'.               SL14700
014800     05  FILLER                  PIC X(50) VALUE SPACES.          SL14800
014900     05  FILLER                  PIC X(06) VALUE 'PAGE '.         SL14900
015000     05  WS-H1-PAGE-NO           PIC ZZZ9.                        SL15000
015100     05  FILLER                  PIC X(42) VALUE SPACES.          SL15100
015150*---------------------------------------------------------------*SL15150
015160* D-0517 (01/10/05 MERCADO): COLUMN-HEADING, UNDERLINE, DETAIL   D-0517SL15160
015170* AND TOTAL LINES REBUILT TO THE SHOP'S 3-COLUMN REPORT LAYOUT - D-0517SL15170
015180* NAME AT 1-30, THEN THREE 14-BYTE NUMBER COLUMNS AT 32-45,      D-0517SL15180
015190* 47-60 AND 62-75, ONE BLANK BYTE BETWEEN EACH.  PRIOR LAYOUT    D-0517SL15190
015195* CROWDED THE NUMBERS TOGETHER AND DIDN'T LINE UP COLUMN-FOR-    D-0517SL15195
015198* COLUMN WITH THE ALLOCATION-REPORT SPEC.                        D-0517SL15198
015199*---------------------------------------------------------------*SL15199
015200 01  WS-COLUMN-HEADING-LINE.                                      SL15200
015300     05  FILLER                  PIC X(30) VALUE 'TEAM NAME'.     SL15300
015310     05  FILLER                  PIC X(01) VALUE SPACE.           SL15310
015400     05  FILLER                  PIC X(14) VALUE                 SL15400
015410             'AVAIL VELOCITY'.                                    SL15410
015420     05  FILLER                  PIC X(01) VALUE SPACE.           SL15420
015600     05  FILLER                  PIC X(14) VALUE                 SL15600
015610             'ASSIGNED VELOC'.                                    SL15610
015620     05  FILLER                  PIC X(01) VALUE SPACE.           SL15620
015800     05  FILLER                  PIC X(14) VALUE 'VARIANCE'.      SL15800
015900     05  FILLER                  PIC X(57) VALUE SPACES.          SL15900
016000 01  WS-UNDERLINE-LINE.                                           SL16000
016100     05  FILLER                  PIC X(30)                       SL16100
016200             VALUE '------------------------------'.             SL16200
016210     05  FILLER                  PIC X(01) VALUE SPACE.           SL16210
016300     05  FILLER                  PIC X(14)                       SL16300
016310             VALUE '--------------'.                              SL16310
016320     05  FILLER                  PIC X(01) VALUE SPACE.           SL16320
016500     05  FILLER                  PIC X(14)                       SL16500
016510             VALUE '--------------'.                              SL16510
016520     05  FILLER                  PIC X(01) VALUE SPACE.           SL16520
016700     05  FILLER                  PIC X(14) VALUE '--------------'.SL16700
016800     05  FILLER                  PIC X(57) VALUE SPACES.          SL16800
016900 01  WS-DETAIL-LINE.                                              SL16900
017000     05  WS-DTL-TEAM-NAME        PIC X(30).                      SL17000
017010     05  FILLER                  PIC X(01) VALUE SPACE.           SL17010
017100     05  WS-DTL-AVAILABLE        PIC Z(10)9.99.                  SL17100
017210     05  FILLER                  PIC X(01) VALUE SPACE.           SL17210
017300     05  WS-DTL-STORY-POINTS     PIC Z(10)9.99.                  SL17300
017410     05  FILLER                  PIC X(01) VALUE SPACE.           SL17410
017500     05  WS-DTL-VARIANCE         PIC -Z(9)9.99.                  SL17500
017600     05  FILLER                  PIC X(57) VALUE SPACES.          SL17600
017700 01  WS-TOTAL-LINE.                                               SL17700
017800     05  FILLER                  PIC X(30)                       SL17800
017900             VALUE '*** GRAND TOTAL ***'.                        SL17900
017910     05  FILLER                  PIC X(01) VALUE SPACE.           SL17910
018000     05  WS-TOT-AVAILABLE        PIC Z(10)9.99.                  SL18000
018110     05  FILLER                  PIC X(01) VALUE SPACE.           SL18110
018200     05  WS-TOT-STORY-POINTS     PIC Z(10)9.99.                  SL18200
018310     05  FILLER                  PIC X(01) VALUE SPACE.           SL18310
018400     05  WS-TOT-VARIANCE         PIC -Z(9)9.99.                  SL18400
018500     05  FILLER                  PIC X(57) VALUE SPACES.          SL18500
018600*===============================================================*SL18600
019000 PROCEDURE DIVISION.                                              SL19000
019100*---------------------------------------------------------------*SL19100
019200 0000-MAIN-PARAGRAPH.                                             SL19200
019300*---------------------------------------------------------------*SL19300
019400     PERFORM 1000-OPEN-FILES.                                    SL19400
019500     PERFORM 1500-LOAD-TEAM-AVAILABILITY.                        SL19500
019600     PERFORM 1600-READ-PLAN-RECORD                               SL19600
019610         THRU 1600-READ-PLAN-RECORD-EXIT.                        SL19610
019700     PERFORM 2000-PROCESS-ACTIVITY-PLAN                          SL19700
019800         UNTIL PLAN-EOF.                                          SL19800
019900     IF NOT WS-FIRST-PLAN-RECORD                                  SL19900
020000         PERFORM 2500-WRITE-TEAM-REPORT-LINE                     SL20000
020100     END-IF.                                                      SL20100
020200     PERFORM 3000-WRITE-GRAND-TOTAL-LINE.                        SL20200
020300     DISPLAY 'SPALLOC - PLAN ROWS READ:  ' WS-PLAN-COUNT.        SL20300
020400     DISPLAY 'SPALLOC - TEAM LINES PRINTED: ' WS-TEAM-COUNT.     SL20400
020500     PERFORM 9000-CLOSE-FILES.                                   SL20500
020600     GOBACK.                                                     SL20600
020700*---------------------------------------------------------------*SL20700
020800 1000-OPEN-FILES.                                                 SL20800
020900*---------------------------------------------------------------*SL20900
021000     OPEN INPUT  PLAN-FILE                                       SL21000
021100               TEAM-AVAILABILITY-FILE.                            SL21100
021200     OPEN OUTPUT REPORT-FILE.                                    SL21200
021300     IF NOT WS-ALL-FILES-OK                                       SL21300
021400         DISPLAY 'SPALLOC - FILE OPEN ERROR - PLAN: '             SL21400
021500             PLAN-FILE-STATUS ' TEAM-AVAIL: '                     SL21500
021600             TEAM-AVAIL-FILE-STATUS ' REPORT: '                   SL21600
021700             REPORT-FILE-STATUS                                   SL21700
021800     END-IF.                                                      SL21800
021900*---------------------------------------------------------------*SL21900
022000 1500-LOAD-TEAM-AVAILABILITY.                                     SL22000
022100*---------------------------------------------------------------*SL22100
022200     PERFORM 1510-READ-TEAM-AVAIL-RECORD.                        SL22200
022300     PERFORM 1520-STORE-TEAM-AVAIL-ENTRY                         SL22300
022400         UNTIL TEAM-AVAIL-EOF.                                    SL22400
022500*---------------------------------------------------------------*SL22500
022600 1510-READ-TEAM-AVAIL-RECORD.                                     SL22600
022700*---------------------------------------------------------------*SL22700
022800     READ TEAM-AVAILABILITY-FILE                                 SL22800
022900         AT END     SET TEAM-AVAIL-EOF TO TRUE                   SL22900
023000     END-READ.                                                    SL23000
023100*---------------------------------------------------------------*SL23100
023200 1520-STORE-TEAM-AVAIL-ENTRY.                                     SL23200
023300*---------------------------------------------------------------*SL23300
023400     IF SPTEAT-ENTRY-COUNT < 1000                                 SL23400
023500         ADD 1                TO SPTEAT-ENTRY-COUNT               SL23500
023600         MOVE SPTEAM-TEAM-NAME                                    SL23600
023700              TO SPTEAT-TEAM-NAME (SPTEAT-ENTRY-COUNT)            SL23700
023800         MOVE SPTEAM-AVAILABLE-VELOCITY                           SL23800
023900              TO SPTEAT-AVAIL-VELOCITY (SPTEAT-ENTRY-COUNT)       SL23900
024000     END-IF.                                                      SL24000
024100     PERFORM 1510-READ-TEAM-AVAIL-RECORD.                        SL24100
024200*---------------------------------------------------------------*SL24200
024300 1600-READ-PLAN-RECORD.                                           SL24300
024400*---------------------------------------------------------------*SL24400
024410*    D-0511 (11/15/04 MERCADO): GUARD ADDED SO A STRAY EXTRA     D-0511SL24410
024420*    PERFORM PAST END OF FILE CANNOT RE-DRIVE THE READ.          D-0511SL24420
024430*---------------------------------------------------------------*SL24430
024440     IF PLAN-EOF                                                  SL24440
024450         GO TO 1600-READ-PLAN-RECORD-EXIT                        SL24450
024460     END-IF.                                                      SL24460
024500     READ PLAN-FILE                                              SL24500
024600         AT END     SET PLAN-EOF TO TRUE                          SL24600
024700         NOT AT END ADD 1 TO WS-PLAN-COUNT                       SL24700
024800     END-READ.                                                    SL24800
024810 1600-READ-PLAN-RECORD-EXIT.                                      SL24810
024820     EXIT.                                                        SL24820
024900*---------------------------------------------------------------*SL24900
025000 2000-PROCESS-ACTIVITY-PLAN.                                      SL25000
025100*---------------------------------------------------------------*SL25100
025200     IF WS-FIRST-PLAN-RECORD                                      SL25200
025300         PERFORM 2800-START-NEW-TEAM                              SL25300
025400     ELSE                                                          SL25400
025500         IF SPPLAN-TEAM-NAME NOT = WS-BREAK-TEAM-NAME             SL25500
025600             PERFORM 2500-WRITE-TEAM-REPORT-LINE                 SL25600
025700             PERFORM 2800-START-NEW-TEAM                          SL25700
025800         END-IF                                                   SL25800
025900     END-IF.                                                      SL25900
026000     ADD SPPLAN-STORY-POINTS TO WS-TEAM-STORY-POINTS.            SL26000
026100     PERFORM 1600-READ-PLAN-RECORD                               SL26100
026110         THRU 1600-READ-PLAN-RECORD-EXIT.                        SL26110
026200*---------------------------------------------------------------*SL26200
026300 2800-START-NEW-TEAM.                                             SL26300
026400*---------------------------------------------------------------*SL26400
026500     MOVE 'N'                 TO WS-FIRST-PLAN-RECORD-SW.        SL26500
026600     MOVE SPPLAN-SPRINT-NAME  TO WS-BREAK-SPRINT-NAME.            SL26600
026700     MOVE SPPLAN-TEAM-NAME    TO WS-BREAK-TEAM-NAME.              SL26700
026800     MOVE SPPLAN-TEAM-NAME    TO WS-CURRENT-TEAM-NAME.            SL26800
026900     MOVE 0                   TO WS-TEAM-STORY-POINTS.            SL26900
027000     DISPLAY 'SPALLOC - TEAM: ' WS-TEAM-NAME-FIRST-HALF.          SL27000
027100     PERFORM 2810-FIND-TEAM-AVAILABILITY.                        SL27100
027200*---------------------------------------------------------------*SL27200
027300 2810-FIND-TEAM-AVAILABILITY.                                     SL27300
027400*---------------------------------------------------------------*SL27400
027500     MOVE 0                   TO WS-TEAM-AVAILABLE-VELOCITY.     SL27500
027600     MOVE 'N'                 TO WS-TEAM-FOUND-SW.               SL27600
027700     SET SPTEAT-IDX           TO 1.                               SL27700
027800     PERFORM 2820-SCAN-ONE-TEAM-AVAIL                             SL27800
027900         VARYING SPTEAT-IDX FROM 1 BY 1                          SL27900
028000         UNTIL SPTEAT-IDX > SPTEAT-ENTRY-COUNT                    SL28000
028100            OR WS-TEAM-FOUND.                                     SL28100
028200     IF NOT WS-TEAM-FOUND                                         SL28200
028300         DISPLAY 'SPALLOC - NO AVAILABILITY EXTRACT FOR TEAM: '   SL28300
028400             WS-BREAK-TEAM-NAME                                   SL28400
028500     END-IF.                                                      SL28500
028600*---------------------------------------------------------------*SL28600
028700 2820-SCAN-ONE-TEAM-AVAIL.                                        SL28700
028800*---------------------------------------------------------------*SL28800
028900     IF SPTEAT-TEAM-NAME (SPTEAT-IDX) = SPPLAN-TEAM-NAME          SL28900
029000         MOVE SPTEAT-AVAIL-VELOCITY (SPTEAT-IDX)                  SL29000
029100              TO WS-TEAM-AVAILABLE-VELOCITY                      SL29100
029200         MOVE 'Y'             TO WS-TEAM-FOUND-SW                SL29200
029300     END-IF.                                                      SL29300
029400*---------------------------------------------------------------*SL29400
029500 2500-WRITE-TEAM-REPORT-LINE.                                     SL29500
029600*---------------------------------------------------------------*SL29600
029700     COMPUTE WS-TEAM-VARIANCE =                                   SL29700
029800         WS-TEAM-AVAILABLE-VELOCITY - WS-TEAM-STORY-POINTS.       SL29800
029900     IF LINE-COUNT >= LINES-ON-PAGE                                SL29900
030000         PERFORM 9100-PRINT-HEADING-LINES                        SL30000
030100     END-IF.                                                      SL30100
030200     MOVE WS-BREAK-TEAM-NAME  TO WS-DTL-TEAM-NAME.                SL30200
030300     MOVE WS-TEAM-AVAILABLE-VELOCITY TO WS-DTL-AVAILABLE.        SL30300
030400     MOVE WS-TEAM-STORY-POINTS TO WS-DTL-STORY-POINTS.           SL30400
030500     MOVE WS-TEAM-VARIANCE    TO WS-DTL-VARIANCE.                 SL30500
030600     MOVE WS-DETAIL-LINE      TO RPT-PRINT-RECORD.                SL30600
030700     PERFORM 9120-WRITE-PRINT-LINE.                               SL30700
030900     ADD WS-TEAM-AVAILABLE-VELOCITY TO WS-GRAND-TOTAL-AVAILABLE. SL30900
031000     ADD WS-TEAM-STORY-POINTS TO WS-GRAND-TOTAL-STORY-PTS.       SL31000
031100     ADD WS-TEAM-VARIANCE     TO WS-GRAND-TOTAL-VARIANCE.        SL31100
031200     ADD 1                    TO WS-TEAM-COUNT.                  SL31200
031300*---------------------------------------------------------------*SL31300
031400 3000-WRITE-GRAND-TOTAL-LINE.                                     SL31400
031500*---------------------------------------------------------------*SL31500
031600     IF LINE-COUNT >= LINES-ON-PAGE                                SL31600
031700         PERFORM 9100-PRINT-HEADING-LINES                        SL31700
031800     END-IF.                                                      SL31800
031900     MOVE WS-GRAND-TOTAL-AVAILABLE TO WS-TOT-AVAILABLE.          SL31900
032000     MOVE WS-GRAND-TOTAL-STORY-PTS TO WS-TOT-STORY-POINTS.       SL32000
032100     MOVE WS-GRAND-TOTAL-VARIANCE  TO WS-TOT-VARIANCE.           SL32100
032200     MOVE WS-TOTAL-LINE       TO RPT-PRINT-RECORD.                SL32200
032300     PERFORM 9120-WRITE-PRINT-LINE.                               SL32300
032500*---------------------------------------------------------------*SL32500
032600 9000-CLOSE-FILES.                                                SL32600
032700*---------------------------------------------------------------*SL32700
032800     CLOSE PLAN-FILE                                              SL32800
032900           TEAM-AVAILABILITY-FILE                                 SL32900
033000           REPORT-FILE.                                           SL33000
033100*---------------------------------------------------------------*SL33100
033200 9100-PRINT-HEADING-LINES.                                        SL33200
033300*---------------------------------------------------------------*SL33300
033400     ADD 1                    TO PAGE-COUNT.                     SL33400
033500     MOVE PAGE-COUNT          TO WS-H1-PAGE-NO.                  SL33500
033600     PERFORM 9110-WRITE-TOP-OF-PAGE.                              SL33600
033700     MOVE WS-COLUMN-HEADING-LINE TO RPT-PRINT-RECORD.            SL33700
033800     WRITE RPT-PRINT-RECORD AFTER ADVANCING 1 LINE.               SL33800
033900     MOVE WS-UNDERLINE-LINE   TO RPT-PRINT-RECORD.                SL33900
034000     WRITE RPT-PRINT-RECORD AFTER ADVANCING 1 LINE.               SL34000
034100     MOVE 2                   TO LINE-COUNT.                     SL34100
034200*---------------------------------------------------------------*SL34200
034300 9110-WRITE-TOP-OF-PAGE.                                          SL34300
034400*---------------------------------------------------------------*SL34400
034500     MOVE WS-HEADING-LINE-1   TO RPT-PRINT-RECORD.                SL34500
034600     WRITE RPT-PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.          SL34600
034700*---------------------------------------------------------------*SL34700
034800 9120-WRITE-PRINT-LINE.                                           SL34800
034900*---------------------------------------------------------------*SL34900
035000     WRITE RPT-PRINT-RECORD AFTER ADVANCING 1 LINE.               SL35000
035100     ADD 1                    TO LINE-COUNT.                     SL35100
